000100*****************************************************
000200*                                                   *
000300*   Record Definition For HR WorkSphere Leave       *
000400*            Request File                           *
000500*      Uses Lvr-ID as key                           *
000600*****************************************************
000700* File size 93 bytes.
000800*
000900* Built from the old py/wspyhrs.cob Pay-Transactions
001000* record - Hrs-Emp-No/Hrs-Effective-Date/Hrs-Units
001100* become Lvr-Emp-ID/Lvr-From-Date/Lvr-Days below.
001200*
001300* 23/10/25 vbc - Created.                                         VBC2310 
001400* 06/11/25 vbc - Lvr-To-Date added - entitlement is worked        VBC0611 
001500*                out from a date range, not a single unit
001600*                count (see pylvproc bb100).
001700* 14/12/25 vbc - Lvr-Status widened to x(9) to hold REJECTED      VBC1412 
001800*                as well as DENIED - both mean "not approved"
001900*                to pylvrgt bb100 but the request file keeps
002000*                the finer distinction.
002100* 07/02/26 vbc - Trailing filler added, record padded out to      VBC0702 
002200*                a round 93 bytes to leave room to grow.
002300*
002400 01  PY-Leave-Request-Record.
002500     03  Lvr-ID                pic 9(5)   comp.
002600     03  Lvr-Emp-ID            pic 9(5)   comp.
002700     03  Lvr-From-Date         pic 9(8).
002800     03  Lvr-From-Date-R redefines Lvr-From-Date.
002900         05  Lvr-From-CCYY     pic 9(4).
003000         05  Lvr-From-MM       pic 99.
003100         05  Lvr-From-DD       pic 99.
003200     03  Lvr-To-Date           pic 9(8).
003300     03  Lvr-To-Date-R redefines Lvr-To-Date.
003400         05  Lvr-To-CCYY       pic 9(4).
003500         05  Lvr-To-MM         pic 99.
003600         05  Lvr-To-DD         pic 99.
003700     03  Lvr-Days              pic 9(3).
003800     03  Lvr-Type              pic x(10).
003900         88  Lvr-Sick          value "SICK".
004000         88  Lvr-Casual        value "CASUAL".
004100         88  Lvr-Vacation      value "VACATION".
004200         88  Lvr-Personal      value "PERSONAL".
004300         88  Lvr-Maternity     value "MATERNITY".
004400         88  Lvr-Paternity     value "PATERNITY".
004500         88  Lvr-Emergency     value "EMERGENCY".
004600     03  Lvr-Reason            pic x(30).
004700     03  Lvr-Status            pic x(9).
004800         88  Lvr-Pending       value "PENDING".
004900         88  Lvr-Approved      value "APPROVED".
005000         88  Lvr-Rejected      value "REJECTED".
005100         88  Lvr-Denied        value "DENIED".
005200         88  Lvr-Cancelled     value "CANCELLED".
005300     03  Lvr-Applied-Date      pic 9(8).
005400     03  filler                pic x(2).
005500*
