000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYPAYSLP.
000500 AUTHOR.                 V B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           04/05/1991.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1991-2026 V B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - MOCK PAYSLIP CALCULATOR.
001200*                        CALLED SUBPROGRAM - WORKS OUT A STAND-IN
001300*                        PAYSLIP FOR AN EMPLOYEE/MONTH WHERE NO
001400*                        PAYROLL RECORD HAS ACTUALLY BEEN RUN YET.
001500*                        USES A DIFFERENT ALLOWANCE FORMULA TO THE
001600*                        REAL RUN IN PYRUN - THIS IS A DISPLAY
001700*                        FIGURE ONLY, NOTHING IS FILED.
001800*    CALLED MODULES.     NONE.
001900*    CALLED BY.          ANY HR WORKSPHERE SCREEN/REPORT MODULE
002000*                        NEEDING A PAYSLIP PREVIEW - SEE MAPS04/
002100*                        MAPS09 FOR THE HOUSE CALLING CONVENTION.
002200*    FILES USED.         NONE - PARAMETERS PASSED ON THE CALL.
002300*
002400* CHANGES:
002500* 04/05/91 VBC   1.0.00  CREATED.                                 VBC0405 
002600* 19/08/95 VBC   1.0.01  SPECIAL ALLOWANCE ADDED TO THE GROSS -   VBC1908 
002700*                        OPERATOR WANTED THE MOCK FIGURE CLOSER
002800*                        TO THE REAL SLIP.
002900* 15/01/99 VBC   1.0.02  Y2K - NO DATE FIELDS HELD IN THIS MODULE,VBC1501 
003000*                        PARAMETERS ARE EMP-ID AND BASIC SALARY
003100*                        ONLY - REVIEWED, NO CHANGE REQUIRED.
003200* 23/03/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC2303 
003300* 06/11/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION -   VBC0611
003400*                        SLAB TABLE NOW SHARED LAYOUT WITH PYRUN
003500*                        VIA WSPYTAX.COB, ANNUAL BASIS IS BASIC
003600*                        ONLY HERE, NOT THE FULL GROSS AS IN PYRUN.
003650* 10/02/26 VBC   2.0.01  EVERY PSL-/WS-ANNUAL- MONEY FIELD WAS    VBC1002
003660*                        PLAIN DISPLAY - SHOP HABIT IS COMP-3
003670*                        THROUGHOUT.  SWITCHED, AND THE OLD
003680*                        WHOLE/PAISE DEBUG REDEFINES (WHICH
003690*                        OVERLAID DISPLAY DIGITS ON WHAT IS NOW
003700*                        PACKED STORAGE) REPLACED WITH A PAISE-
003710*                        ONLY COMP-3 REDEFINE, ACTUALLY WIRED
003720*                        INTO THE DEBUG DISPLAY THIS TIME.
003730*
003800*-----------------------------------------------------------------
003900* COPYRIGHT NOTICE.
004000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004100* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1991-2026
004200* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
004300* SEE THE FILE COPYING FOR DETAILS.
004400*-----------------------------------------------------------------
004500*
004600 ENVIRONMENT              DIVISION.
004700*=================================================================
004800 CONFIGURATION            SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 IS WS-Debug-Switch.
005200*
005300 DATA                     DIVISION.
005400*=================================================================
005500 WORKING-STORAGE          SECTION.
005600*-----------------------------------------------------------------
005700 77  Prog-Name              PIC X(17)   VALUE "PYPAYSLP (2.0.01)".
005800*
005900 COPY "wspytax.cob".
006000*
006100 01  WS-Work-Fields.
006200     03  WS-Annual-Basic        PIC 9(8)V99 COMP-3 VALUE ZERO.
006300*        WHOLE-PAISE VIEW (SAME PACKED DIGITS, NO V) - USED BY
006350*        THE DEBUG DISPLAY ONLY.
006400     03  WS-Annual-Basic-P redefines WS-Annual-Basic
006450                            PIC 9(10)   COMP-3.
006700     03  WS-Annual-Tax          PIC 9(7)V99 COMP-3 VALUE ZERO.
006800     03  WS-Annual-Tax-P redefines WS-Annual-Tax
006850                            PIC 9(9)    COMP-3.
007100     03  WS-Slab-Idx            PIC 9       COMP VALUE ZERO.
007200*
007300*    LOAD-ONCE GUARD - THE SLAB TABLE ONLY NEEDS SETTING UP THE
007400*    FIRST TIME THIS SUBPROGRAM IS CALLED, WORKING-STORAGE STAYS
007500*    PUT BETWEEN CALLS ON A NON-INITIAL PROGRAM.
007600 01  WS-Load-Switch.
007700     03  WS-Load-Flag           PIC X       VALUE "N".
007800         88  WS-Slabs-Loaded    VALUE "Y".
007900     03  FILLER                 PIC X(9)    VALUE SPACES.
008000*
008100 LINKAGE                  SECTION.
008200*=================================================================
008300*    PARAMETER BLOCK - CALLER SETS PSL-EMP-ID AND PSL-BASIC,
008400*    EVERY OTHER FIELD COMES BACK FILLED IN.
008500 01  PY-Payslip-Parms.
008600     03  Psl-Emp-ID             PIC 9(5)    COMP.
008700     03  Psl-Basic              PIC 9(7)V99 COMP-3.
008800     03  Psl-HRA                PIC 9(7)V99 COMP-3.
008900     03  Psl-DA                 PIC 9(7)V99 COMP-3.
009000     03  Psl-Conveyance         PIC 9(7)V99 COMP-3.
009100     03  Psl-Medical            PIC 9(7)V99 COMP-3.
009200     03  Psl-Special            PIC 9(7)V99 COMP-3.
009300     03  Psl-Gross              PIC 9(7)V99 COMP-3.
009400     03  Psl-PF                 PIC 9(7)V99 COMP-3.
009500     03  Psl-ESI                PIC 9(7)V99 COMP-3.
009600     03  Psl-Prof-Tax           PIC 9(7)V99 COMP-3.
009700     03  Psl-Insurance          PIC 9(7)V99 COMP-3.
009800     03  Psl-Income-Tax         PIC 9(7)V99 COMP-3.
009900     03  Psl-Tot-Ded            PIC 9(7)V99 COMP-3.
010000     03  Psl-Net                PIC 9(7)V99 COMP-3.
010100     03  Psl-Work-Days          PIC 99      COMP.
010200     03  Psl-Present-Days       PIC 99      COMP.
010300     03  filler                 PIC X(6).
010400*
010500 PROCEDURE DIVISION USING PY-Payslip-Parms.
010600*=================================================================
010700 AA000-Main                SECTION.
010800*--------------------------------------------------------------
010900     IF NOT WS-Slabs-Loaded
011000        PERFORM BB900-Load-Tax-Slabs THRU BB900-Exit
011100        MOVE "Y" TO WS-Load-Flag
011200     END-IF.
011300     PERFORM BB100-Calc-Payslip        THRU BB100-Exit.
011400     IF WS-Debug-Switch IS ON
011500        DISPLAY "PSL EMP " Psl-Emp-ID " BASIC " Psl-Basic
011600                " NET " Psl-Net
011650        DISPLAY "PSL ANNUAL BASIC (PAISE) " WS-Annual-Basic-P
011660                " ANNUAL TAX (PAISE) " WS-Annual-Tax-P
011700     END-IF.
011800     GOBACK.
011900*
012000 AA000-Exit.
012100     EXIT SECTION.
012200*
012300 BB100-Calc-Payslip.
012400*--------------------------------------------------------------
012500*    U5 - MOCK PAYSLIP.  USED WHEN NO REAL PAYROLL RECORD HAS
012600*    BEEN RUN FOR THE EMPLOYEE/MONTH - A DIFFERENT ALLOWANCE MIX
012700*    TO PYRUN BB100, AND THE ANNUAL BASIS FOR THE TAX SLAB LOOK-
012800*    UP IS BASIC SALARY ALONE, NOT THE FULL MONTHLY GROSS.
012900*
013000     IF Psl-Basic = ZERO
013100        MOVE 45000.00 TO Psl-Basic
013200     END-IF.
013300     COMPUTE Psl-HRA        ROUNDED = Psl-Basic * 0.40.
013400     COMPUTE Psl-DA         ROUNDED = Psl-Basic * 0.10.
013500     MOVE 1600.00           TO Psl-Conveyance.
013600     MOVE 1250.00           TO Psl-Medical.
013700     COMPUTE Psl-Special    ROUNDED = Psl-Basic * 0.05.
013800     COMPUTE Psl-Gross      ROUNDED =
013900              Psl-Basic + Psl-HRA + Psl-DA + Psl-Conveyance
014000            + Psl-Medical + Psl-Special.
014100     COMPUTE Psl-PF         ROUNDED = Psl-Basic * 0.12.
014200     COMPUTE Psl-ESI        ROUNDED =
014300              (Psl-Basic + Psl-HRA + Psl-DA) * 0.0075.
014400     MOVE 200.00            TO Psl-Prof-Tax.
014500     MOVE 500.00            TO Psl-Insurance.
014600     COMPUTE WS-Annual-Basic ROUNDED = Psl-Basic * 12.
014700     PERFORM BB150-Calc-Income-Tax THRU BB150-Exit.
014800     COMPUTE Psl-Income-Tax ROUNDED = WS-Annual-Tax / 12.
014900     COMPUTE Psl-Tot-Ded    ROUNDED =
015000              Psl-PF + Psl-ESI + Psl-Prof-Tax
015100            + Psl-Income-Tax + Psl-Insurance.
015200     COMPUTE Psl-Net        ROUNDED = Psl-Gross - Psl-Tot-Ded.
015300     MOVE 30                TO Psl-Work-Days Psl-Present-Days.
015400 BB100-Exit.
015500     EXIT.
015600*
015700 BB150-Calc-Income-Tax.
015800*--------------------------------------------------------------
015900*    PROGRESSIVE SLAB LOOK-UP - SAME TABLE AND METHOD AS PYRUN
016000*    BB150, BUT DRIVEN OFF WS-ANNUAL-BASIC INSTEAD OF THE FULL
016100*    ANNUAL GROSS - SEE THE U5 RULE IN WSPYTAX.COB'S NOTE.
016200*
016300     MOVE ZERO TO WS-Annual-Tax.
016400     MOVE 1    TO WS-Slab-Idx.
016500     PERFORM BB160-Test-One-Slab THRU BB160-Exit
016600              UNTIL WS-Slab-Idx > 4.
016700 BB150-Exit.
016800     EXIT.
016900*
017000 BB160-Test-One-Slab.
017100     IF WS-Annual-Basic > Slab-Lower-Bound (WS-Slab-Idx)
017200        AND (WS-Annual-Basic NOT > Slab-Upper-Bound (WS-Slab-Idx)
017300        OR   WS-Slab-Idx = 4)
017400        COMPUTE WS-Annual-Tax ROUNDED =
017500                 Slab-Base-Tax (WS-Slab-Idx)
017600               + (WS-Annual-Basic - Slab-Lower-Bound (WS-Slab-Idx))
017700                 * Slab-Rate (WS-Slab-Idx)
017800        MOVE 5 TO WS-Slab-Idx
017900     ELSE
018000        ADD 1 TO WS-Slab-Idx
018100     END-IF.
018200 BB160-Exit.
018300     EXIT.
018400*
018500 BB900-Load-Tax-Slabs.
018600*--------------------------------------------------------------
018700     MOVE 0          TO Slab-1-Lower.
018800     MOVE 250000.00  TO Slab-1-Upper.
018900     MOVE 0.000      TO Slab-1-Rate.
019000     MOVE 0          TO Slab-1-Base.
019100     MOVE 250000.00  TO Slab-2-Lower.
019200     MOVE 500000.00  TO Slab-2-Upper.
019300     MOVE 0.050      TO Slab-2-Rate.
019400     MOVE 0          TO Slab-2-Base.
019500     MOVE 500000.00  TO Slab-3-Lower.
019600     MOVE 1000000.00 TO Slab-3-Upper.
019700     MOVE 0.200      TO Slab-3-Rate.
019800     MOVE 12500.00   TO Slab-3-Base.
019900     MOVE 1000000.00 TO Slab-4-Lower.
020000     MOVE 9999999.99 TO Slab-4-Upper.
020100     MOVE 0.300      TO Slab-4-Rate.
020200     MOVE 112500.00  TO Slab-4-Base.
020300 BB900-Exit.
020400     EXIT.
020500*
