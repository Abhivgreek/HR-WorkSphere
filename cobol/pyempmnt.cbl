000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYEMPMNT.
000500 AUTHOR.                 V B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           11/09/1987.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1987-2026 V B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - EMPLOYEE MASTER
001200*                        MAINTENANCE.  VALIDATES EVERY RECORD ON
001300*                        THE EMPLOYEE MASTER, REWRITES THE VALID
001400*                        ONES WITH THEIR DERIVED AGE/SERVICE
001500*                        FIGURES LOGGED, AND LISTS THE INVALID
001600*                        ONES WITH THE FAILED RULE.  ALSO CARRIES
001700*                        THE SINGLE-EMPLOYEE SOFT-DELETE REQUEST
001800*                        OFF THE CONTROL CARD.
001900*    CALLED MODULES.     NONE.
002000*    FILES USED.         PYEMP.DAT   EMPLOYEE MASTER (I-O).
002100*                        PRN-REJ     ERROR/REJECT LISTING (OUTPUT).
002200*    ERROR MESSAGES USED.
002300*                        PY501 - PY502.
002400*
002500* CHANGES:
002600* 11/09/87 VBC   1.0.00  CREATED.                                 VBC1109 
002700* 24/02/90 VBC   1.0.01  AGE/YEARS-OF-SERVICE DERIVATION ADDED TO VBC2402 
002800*                        THE RUN SUMMARY - OPERATOR WANTED A
002900*                        QUICK LOOK AT THE NEW-STARTER COUNT.
003000* 30/06/94 VBC   1.0.02  SINGLE-RECORD MARK-PAID/DELETE GUARDS FORVBC3006 
003100*                        PAYROLL RECORDS MOVED OUT TO PYSTAT - THIS
003200*                        PROGRAM ONLY OWNS THE EMPLOYEE MASTER.
003300* 13/01/99 VBC   1.0.03  Y2K - EMP-DOB/EMP-JOIN-DATE VALIDATION   VBC1301 
003400*                        NOW DEMANDS A 4-DIGIT CCYY 1900-2099 -
003500*                        ORIGINAL EDIT ONLY CHECKED A 2-DIGIT YY.
003600* 19/11/03 VBC   1.0.04  MOBILE NUMBER EDIT ADDED - FIRST DIGIT   VBC1911 
003700*                        MUST BE 6 THROUGH 9.
003800* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
003900* 02/11/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION.    VBC0211 
004000* 05/02/26 VBC   2.0.01  CTL-DEACT-EMP-ID SOFT-DELETE REQUEST     VBC0502 
004100*                        ADDED, DRIVEN OFF THE CONTROL CARD.
004200*
004300*-----------------------------------------------------------------
004400* COPYRIGHT NOTICE.
004500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004600* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
004700* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
004800* SEE THE FILE COPYING FOR DETAILS.
004900*-----------------------------------------------------------------
005000*
005100 ENVIRONMENT              DIVISION.
005200*=================================================================
005300 CONFIGURATION            SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS WS-Debug-Switch.
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900     SELECT PY-Employee-File  ASSIGN TO "PYEMP"
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS PY-Emp-Status.
006200     SELECT Print-File        ASSIGN TO "PRN-REJ"
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS WS-Print-Status.
006500*
006600 DATA                     DIVISION.
006700*=================================================================
006800 FILE                     SECTION.
006900 FD  PY-Employee-File.
007000 01  FD-Employee-Record        PIC X(140).
007100*
007200 FD  Print-File.
007300 01  FD-Print-Line             PIC X(132).
007400*
007500 WORKING-STORAGE          SECTION.
007600*-----------------------------------------------------------------
007700 77  Prog-Name              PIC X(17)   VALUE "PYEMPMNT (2.0.01)".
007800*
007900 COPY "wspyemp.cob".
008000*
008100 01  WS-Switches.
008200     03  PY-Emp-Status          PIC XX      VALUE ZERO.
008300     03  WS-Print-Status        PIC XX      VALUE ZERO.
008400     03  WS-Emp-EOF-Switch      PIC X       VALUE "N".
008500         88  WS-Emp-EOF         VALUE "Y".
008600     03  WS-Valid-Switch        PIC X       VALUE "Y".
008700         88  WS-Is-Valid        VALUE "Y".
008800*
008900 01  WS-Today-Date.
009000     03  WS-Today-CCYY          PIC 9(4)    COMP.
009100     03  WS-Today-MM            PIC 99      COMP.
009200     03  WS-Today-DD            PIC 99      COMP.
009300*
009400 01  WS-Derived-Fields.
009500     03  WS-Age                 PIC S9(3)   COMP VALUE ZERO.
009600     03  WS-Years-Service       PIC S9(3)   COMP VALUE ZERO.
009700     03  WS-New-Emp-Switch      PIC X       VALUE "N".
009800         88  WS-Is-New-Emp      VALUE "Y".
009900*
010000*    GENERIC TRIMMED-LENGTH WORK AREA - USED FOR THE NAME AND
010100*    DEPARTMENT MINIMUM-LENGTH EDITS.  NO INTRINSIC FUNCTION IS
010200*    USED - THE FIELD IS SCANNED BACKWARDS FOR THE LAST NON-
010300*    SPACE CHARACTER.
010400 01  WS-Trim-Work.
010500     03  WS-Gen-Field           PIC X(30)   VALUE SPACES.
010600     03  WS-Gen-Len             PIC 99      COMP VALUE ZERO.
010700     03  WS-Gen-Idx             PIC 99      COMP VALUE ZERO.
010800*
010900*    EMAIL EDIT WORK AREA - LOCATES "@" AND A "." AFTER IT BY
011000*    REFERENCE-MODIFIED CHARACTER SCAN, AGAIN WITHOUT AN
011100*    INTRINSIC FUNCTION.
011200 01  WS-Email-Work.
011300     03  WS-At-Pos              PIC 99      COMP VALUE ZERO.
011400     03  WS-Dot-Pos             PIC 99      COMP VALUE ZERO.
011500     03  WS-Scan-Idx            PIC 99      COMP VALUE ZERO.
011600*
011700 01  WS-Mobile-Work.
011800     03  WS-First-Digit         PIC 9       COMP VALUE ZERO.
011900*
012000 01  WS-Reject-Reason           PIC X(30)   VALUE SPACES.
012100*
012200 01  WS-Totals.
012300     03  WS-Read-Count          PIC 9(5)    COMP VALUE ZERO.
012400     03  WS-Valid-Count         PIC 9(5)    COMP VALUE ZERO.
012500     03  WS-Reject-Count        PIC 9(5)    COMP VALUE ZERO.
012600     03  WS-New-Emp-Count       PIC 9(5)    COMP VALUE ZERO.
012700*
012800 01  Error-Messages.
012900     03  PY501   PIC X(34) VALUE "PY501 EMPLOYEE MASTER OPEN ERROR -".
013000     03  PY502   PIC X(30) VALUE "PY502 EMPLOYEE MAINTENANCE RUN".
013100*
013200 LINKAGE                  SECTION.
013300*=================================================================
013400     COPY "wspyctl.cob".
013600*
013700 PROCEDURE DIVISION CHAINING PY-Run-Control.
013800*=================================================================
013900 AA000-Main                SECTION.
014000*--------------------------------------------------------------
014100     PERFORM AA010-Open-Files        THRU AA010-Exit.
014200     PERFORM AA050-Process-Employees  THRU AA050-Exit.
014300     PERFORM AA090-Close-Files        THRU AA090-Exit.
014400     DISPLAY PY502.
014500     DISPLAY "RECORDS READ     - " WS-Read-Count.
014600     DISPLAY "RECORDS VALID    - " WS-Valid-Count.
014700     DISPLAY "RECORDS REJECTED - " WS-Reject-Count.
014800     DISPLAY "NEW EMPLOYEES    - " WS-New-Emp-Count.
014900     GOBACK.
015000*
015100 AA000-Exit.
015200     EXIT SECTION.
015300*
015400 AA010-Open-Files.
015500*--------------------------------------------------------------
015600     ACCEPT WS-Today-Date FROM DATE YYYYMMDD.
015700     MOVE ZERO TO WS-Read-Count WS-Valid-Count WS-Reject-Count
015800                  WS-New-Emp-Count.
015900     OPEN I-O PY-Employee-File.
016000     IF PY-Emp-Status NOT = "00"
016100        DISPLAY PY501 PY-Emp-Status
016200        MOVE 16 TO RETURN-CODE
016300        GOBACK
016400     END-IF.
016500     OPEN OUTPUT Print-File.
016600 AA010-Exit.
016700     EXIT.
016800*
016900 AA050-Process-Employees.
017000*--------------------------------------------------------------
017100     MOVE "N" TO WS-Emp-EOF-Switch.
017200     PERFORM BB010-Read-Employee THRU BB010-Exit.
017300     PERFORM BB050-Process-One-Employee THRU BB050-Exit
017400              UNTIL WS-Emp-EOF.
017500 AA050-Exit.
017600     EXIT.
017700*
017800 AA090-Close-Files.
017900     CLOSE PY-Employee-File Print-File.
018000 AA090-Exit.
018100     EXIT.
018200*
018300 BB010-Read-Employee.
018400*--------------------------------------------------------------
018500     READ PY-Employee-File INTO PY-Employee-Record
018600          AT END
018700          MOVE "Y" TO WS-Emp-EOF-Switch
018800     END-READ.
018900 BB010-Exit.
019000     EXIT.
019100*
019200 BB050-Process-One-Employee.
019300*--------------------------------------------------------------
019400     ADD 1 TO WS-Read-Count.
019500     IF Emp-ID = Ctl-Deact-Emp-ID AND Ctl-Deact-Emp-ID NOT = ZERO
019600        MOVE "N" TO Emp-Active
019700     END-IF.
019800     PERFORM CC100-Validate-Employee THRU CC100-Exit.
019900     IF WS-Is-Valid
020000        ADD 1 TO WS-Valid-Count
020100        PERFORM CC800-Calc-Derived-Fields THRU CC800-Exit
020200        REWRITE FD-Employee-Record FROM PY-Employee-Record
020300     ELSE
020400        ADD 1 TO WS-Reject-Count
020500        PERFORM DD100-Write-Reject-Line THRU DD100-Exit
020600     END-IF.
020700     PERFORM BB010-Read-Employee THRU BB010-Exit.
020800 BB050-Exit.
020900     EXIT.
021000*
021100 CC100-Validate-Employee.
021200*--------------------------------------------------------------
021300*    RULES ARE TESTED IN SPEC ORDER - THE FIRST ONE FAILED WINS
021400*    AND THE REST ARE SKIPPED.
021500*
021600     MOVE "Y" TO WS-Valid-Switch.
021700     MOVE SPACES TO WS-Reject-Reason.
021800*
021900     MOVE Emp-Name TO WS-Gen-Field.
022000     PERFORM CC900-Calc-Trim-Len THRU CC900-Exit.
022100     IF Emp-Name = SPACES OR WS-Gen-Len < 3 OR WS-Gen-Len > 30
022200        MOVE "N" TO WS-Valid-Switch
022300        MOVE "INVALID NAME" TO WS-Reject-Reason
022400        GO TO CC100-Exit
022500     END-IF.
022600*
022700     PERFORM CC200-Validate-Email THRU CC200-Exit.
022800     IF NOT WS-Is-Valid
022900        GO TO CC100-Exit
023000     END-IF.
023100*
023200     IF NOT Emp-Male AND NOT Emp-Female
023300        MOVE "N" TO WS-Valid-Switch
023400        MOVE "INVALID GENDER" TO WS-Reject-Reason
023500        GO TO CC100-Exit
023600     END-IF.
023700*
023800     PERFORM CC300-Validate-Date THRU CC300-Exit.
023900     IF NOT WS-Is-Valid
024000        GO TO CC100-Exit
024100     END-IF.
024200*
024300     COMPUTE WS-First-Digit = Emp-Mobile / 1000000000.
024400     IF Emp-Mobile = ZERO OR WS-First-Digit < 6
024500        MOVE "N" TO WS-Valid-Switch
024600        MOVE "INVALID MOBILE NUMBER" TO WS-Reject-Reason
024700        GO TO CC100-Exit
024800     END-IF.
024900*
025000     MOVE Emp-Department TO WS-Gen-Field.
025100     PERFORM CC900-Calc-Trim-Len THRU CC900-Exit.
025200     IF Emp-Department = SPACES OR WS-Gen-Len < 2
025300        MOVE "N" TO WS-Valid-Switch
025400        MOVE "INVALID DEPARTMENT" TO WS-Reject-Reason
025500        GO TO CC100-Exit
025600     END-IF.
025700*
025800     IF Emp-Salary < ZERO
025900        MOVE "N" TO WS-Valid-Switch
026000        MOVE "INVALID SALARY" TO WS-Reject-Reason
026100        GO TO CC100-Exit
026200     END-IF.
026300*
026400     IF NOT Emp-Role-User AND NOT Emp-Role-Admin
026500        MOVE "N" TO WS-Valid-Switch
026600        MOVE "INVALID ROLE" TO WS-Reject-Reason
026700     END-IF.
026800 CC100-Exit.
026900     EXIT.
027000*
027100 CC200-Validate-Email.
027200*--------------------------------------------------------------
027300*    LOOKS FOR "@" FOLLOWED SOMEWHERE LATER BY A "." - SCANNED
027400*    CHARACTER BY CHARACTER, NO INTRINSIC FUNCTION USED.
027500*
027600     MOVE "Y" TO WS-Valid-Switch.
027700     MOVE ZERO TO WS-At-Pos WS-Dot-Pos.
027800     IF Emp-Email = SPACES
027900        MOVE "N" TO WS-Valid-Switch
028000        MOVE "INVALID EMAIL" TO WS-Reject-Reason
028100        GO TO CC200-Exit
028200     END-IF.
028300     MOVE ZERO TO WS-Scan-Idx.
028400     PERFORM CC210-Scan-For-At THRU CC210-Exit
028500              VARYING WS-Scan-Idx FROM 1 BY 1
028600              UNTIL WS-Scan-Idx > 30 OR WS-At-Pos NOT = ZERO.
028700     IF WS-At-Pos = ZERO
028800        MOVE "N" TO WS-Valid-Switch
028900        MOVE "INVALID EMAIL" TO WS-Reject-Reason
029000        GO TO CC200-Exit
029100     END-IF.
029200     MOVE WS-At-Pos TO WS-Scan-Idx.
029300     PERFORM CC220-Scan-For-Dot THRU CC220-Exit
029400              VARYING WS-Scan-Idx FROM WS-At-Pos BY 1
029500              UNTIL WS-Scan-Idx > 30 OR WS-Dot-Pos NOT = ZERO.
029600     IF WS-Dot-Pos = ZERO
029700        MOVE "N" TO WS-Valid-Switch
029800        MOVE "INVALID EMAIL" TO WS-Reject-Reason
029900     END-IF.
030000 CC200-Exit.
030100     EXIT.
030200*
030300 CC210-Scan-For-At.
030400     IF Emp-Email (WS-Scan-Idx:1) = "@"
030500        MOVE WS-Scan-Idx TO WS-At-Pos
030600     END-IF.
030700 CC210-Exit.
030800     EXIT.
030900*
031000 CC220-Scan-For-Dot.
031100     IF WS-Scan-Idx > WS-At-Pos
031200        AND Emp-Email (WS-Scan-Idx:1) = "."
031300        MOVE WS-Scan-Idx TO WS-Dot-Pos
031400     END-IF.
031500 CC220-Exit.
031600     EXIT.
031700*
031800 CC300-Validate-Date.
031900*--------------------------------------------------------------
032000*    CHECKS EMP-DOB AND EMP-JOIN-DATE ARE PLAUSIBLE CCYYMMDD
032100*    DATES - CENTURY 1900-2099, MONTH 1-12, DAY 1-31.
032200*
032300     MOVE "Y" TO WS-Valid-Switch.
032400     IF Emp-DOB = ZERO
032500        OR Emp-DOB-CCYY < 1900 OR Emp-DOB-CCYY > 2099
032600        OR Emp-DOB-MM < 1 OR Emp-DOB-MM > 12
032700        OR Emp-DOB-DD < 1 OR Emp-DOB-DD > 31
032800        MOVE "N" TO WS-Valid-Switch
032900        MOVE "INVALID DATE OF BIRTH" TO WS-Reject-Reason
033000        GO TO CC300-Exit
033100     END-IF.
033200     IF Emp-Join-Date = ZERO
033300        OR Emp-Join-CCYY < 1900 OR Emp-Join-CCYY > 2099
033400        OR Emp-Join-MM < 1 OR Emp-Join-MM > 12
033500        OR Emp-Join-DD < 1 OR Emp-Join-DD > 31
033600        MOVE "N" TO WS-Valid-Switch
033700        MOVE "INVALID JOIN DATE" TO WS-Reject-Reason
033800     END-IF.
033900 CC300-Exit.
034000     EXIT.
034100*
034200 CC800-Calc-Derived-Fields.
034300*--------------------------------------------------------------
034400     COMPUTE WS-Age = WS-Today-CCYY - Emp-DOB-CCYY.
034500     COMPUTE WS-Years-Service = WS-Today-CCYY - Emp-Join-CCYY.
034600     IF WS-Years-Service < 1
034700        MOVE "Y" TO WS-New-Emp-Switch
034800        ADD 1 TO WS-New-Emp-Count
034900     ELSE
035000        MOVE "N" TO WS-New-Emp-Switch
035100     END-IF.
035200     IF WS-Debug-Switch IS ON
035300        DISPLAY "EMP " Emp-ID " AGE " WS-Age
035400                " YRS-SVC " WS-Years-Service
035500                " NEW " WS-New-Emp-Switch
035600     END-IF.
035700 CC800-Exit.
035800     EXIT.
035900*
036000 CC900-Calc-Trim-Len.
036100*--------------------------------------------------------------
036200*    RETURNS THE LENGTH OF WS-GEN-FIELD UP TO THE LAST NON-
036300*    SPACE CHARACTER, SCANNING BACKWARDS FROM POSITION 30.
036400*
036500     MOVE 30 TO WS-Gen-Idx.
036600     MOVE ZERO TO WS-Gen-Len.
036700     PERFORM CC910-Test-One-Char THRU CC910-Exit
036800              UNTIL WS-Gen-Idx = ZERO OR WS-Gen-Len NOT = ZERO.
036900 CC900-Exit.
037000     EXIT.
037100*
037200 CC910-Test-One-Char.
037300     IF WS-Gen-Field (WS-Gen-Idx:1) NOT = SPACE
037400        MOVE WS-Gen-Idx TO WS-Gen-Len
037500     ELSE
037600        SUBTRACT 1 FROM WS-Gen-Idx
037700     END-IF.
037800 CC910-Exit.
037900     EXIT.
038000*
038100 DD100-Write-Reject-Line.
038200*--------------------------------------------------------------
038300     MOVE SPACES TO FD-Print-Line.
038400     MOVE Emp-ID           TO FD-Print-Line (1:5).
038500     MOVE Emp-Name         TO FD-Print-Line (8:30).
038600     MOVE WS-Reject-Reason TO FD-Print-Line (40:30).
038700     WRITE FD-Print-Line.
038800 DD100-Exit.
038900     EXIT.
039000*
