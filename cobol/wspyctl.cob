000100*****************************************************
000200*                                                   *
000300*   Record Definition For HR WorkSphere Run         *
000400*            Control Card                           *
000500*      Chained in as args to every module -         *
000600*      see py/wspyparam1.cob for the full-size       *
000700*      payroll parameter file this was cut down from *
000800*****************************************************
000900* 27/10/25 vbc - Created - stripped PY-PR1-Block right            VBC2710
001000*                back to the run period and the report
001100*                heading fields, HR WorkSphere carries
001200*                no GL/IRS/check-printing parameters.
001300* 11/11/25 vbc - Ctl-Page-Lines added, reports were               VBC1111
001400*                hard-coding 56 - now set once here.
001500* 29/01/26 vbc - Ctl-Run-Mode added - pystat reads this to        VBC2901
001600*                tell an approve-all pass from a pay-all
001700*                pass, one control card now drives either
001800*                bulk status operation.
001900* 05/02/26 vbc - Ctl-Deact-Emp-ID added - when non-zero,          VBC0502
002000*                pyempmnt soft-deletes (Emp-Active = "N")
002100*                that one employee during its validation
002200*                pass - same control-card-carries-the-
002300*                request idea as Ctl-Run-Mode above.
002400* 10/02/26 vbc - Ctl-Run-Mode widened with M/O/D and Ctl-         VBC1002
002500*                Single-Pay-ID added - one card can now ask
002600*                pystat to mark-paid, approve or delete a
002700*                SINGLE payroll record by Pay-ID instead of
002800*                only driving the two bulk passes.
002900*
003000 01  PY-Run-Control.
003100     03  Ctl-Co-Name           pic x(40).
003200     03  Ctl-Run-Period.
003300         05  Ctl-Run-Month     pic 9(2).
003400         05  Ctl-Run-Year      pic 9(4).
003500     03  Ctl-Run-Period-Key redefines Ctl-Run-Period
003600                               pic 9(6).
003700     03  Ctl-Page-Lines        pic 99      comp.
003800     03  Ctl-Run-Mode          pic x.
003900         88  Ctl-Approve-All   value "A".
004000         88  Ctl-Pay-All       value "P".
004100         88  Ctl-Mark-One-Paid value "M".
004200         88  Ctl-Approve-One   value "O".
004300         88  Ctl-Delete-One    value "D".
004400     03  Ctl-Deact-Emp-ID      pic 9(5)    comp.
004500     03  Ctl-Single-Pay-ID     pic 9(5)    comp.
004600     03  filler                pic x(2).
004700*
