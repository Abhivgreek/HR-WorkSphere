000100*****************************************************
000200*                                                   *
000300*   Working Storage For Income Tax Slab Table       *
000400*                                                   *
000500*****************************************************
000600* Built from the old py/wspyded.cob Ded-FWT-Mar/Sin
000700* cutoff/percent occurs tables - four brackets instead
000800* of seven, and one table instead of a married/single
000900* pair, since U1/U5 apply the same progressive slabs to
001000* every employee.
001100*
001200* 26/10/25 vbc - Created.                                         VBC2610 
001300* 09/12/25 vbc - Values confirmed against the monthly             VBC0912
001400*                calculation worked examples - do not
001500*                change without checking pyrun bb100 and
001600*                pypayslp.
001650* 10/02/26 vbc - All four slab fields were plain display - the   VBC1002
001660*                old wspyded.cob cutoff/percent tables this was
001670*                built from are comp-3 throughout.  Switched to
001680*                comp-3 to match; both the occurs table and the
001690*                flat redefine view carry the change so the two
001700*                stay the same size.
001750*
001800 01  PY-Tax-Slab-Table.
001900     03  Slab-Entry            occurs 4.
002000         05  Slab-Lower-Bound   pic 9(8)v99  comp-3.
002100         05  Slab-Upper-Bound   pic 9(8)v99  comp-3.
002200         05  Slab-Rate          pic 9v999    comp-3.
002300         05  Slab-Base-Tax      pic 9(7)v99  comp-3.
002400*
002500 01  PY-Tax-Slab-Values-R redefines PY-Tax-Slab-Table.
002600     03  Slab-1-Lower          pic 9(8)v99  comp-3.
002700     03  Slab-1-Upper          pic 9(8)v99  comp-3.
002800     03  Slab-1-Rate           pic 9v999    comp-3.
002900     03  Slab-1-Base           pic 9(7)v99  comp-3.
003000     03  Slab-2-Lower          pic 9(8)v99  comp-3.
003100     03  Slab-2-Upper          pic 9(8)v99  comp-3.
003200     03  Slab-2-Rate           pic 9v999    comp-3.
003300     03  Slab-2-Base           pic 9(7)v99  comp-3.
003400     03  Slab-3-Lower          pic 9(8)v99  comp-3.
003500     03  Slab-3-Upper          pic 9(8)v99  comp-3.
003600     03  Slab-3-Rate           pic 9v999    comp-3.
003700     03  Slab-3-Base           pic 9(7)v99  comp-3.
003800     03  Slab-4-Lower          pic 9(8)v99  comp-3.
003900     03  Slab-4-Upper          pic 9(8)v99  comp-3.
004000     03  Slab-4-Rate           pic 9v999    comp-3.
004100     03  Slab-4-Base           pic 9(7)v99  comp-3.
004200*
