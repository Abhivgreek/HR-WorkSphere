000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYRGSTR.
000500 AUTHOR.                 VINCENT B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           12/05/1989.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1989-2026 VINCENT B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - PAYROLL REGISTER REPORT.
001200*                        USES RW (REPORT WRITER) FOR THE PRINTED
001300*                        REGISTER.  SEMI-SOURCED FROM THE OLD
001400*                        CHECK/PAYMENT REGISTER PYRGSTR.
001500*    CALLED MODULES.     NONE.
001600*    FILES USED.         PYEMP.DAT   EMPLOYEE MASTER (INPUT).
001700*                        PYPAY.DAT   PAYROLL FILE (INPUT).
001800*                        PRN-REG     PAYROLL REGISTER (OUTPUT).
001900*    ERROR MESSAGES USED.
002000*                        PY301, PY302.
002100*
002200* CHANGES:
002300* 12/05/89 VBC   1.0.00  CREATED - STARTED CODING FROM THE CHECK  VBC1205 
002400*                        REGISTER LAYOUT, BASIC/GROSS/NET ONLY.
002500* 30/09/91 VBC   1.0.01  EMPLOYEE NAME/DEPARTMENT PULLED ACROSS   VBC3009 
002600*                        BY A MATCHED READ ON THE EMPLOYEE FILE -
002700*                        CHECK FILE IS IN EMP-NO ORDER SO NO SORT
002800*                        STEP IS NEEDED.
002900* 19/02/96 VBC   1.0.02  STATUS COUNTS ADDED TO THE FOOTING -     VBC1902 
003000*                        DRAFT/APPROVED/PAID BROKEN OUT.
003100* 08/01/99 VBC   1.0.03  Y2K - PAGE HEADING DATE FIELD WIDENED    VBC0801 
003200*                        WHEN THIS WAS STILL 2 DIGIT - CONFIRMED
003300*                        NOW 4 DIGIT THROUGHOUT.
003400* 11/07/05 VBC   1.0.04  AVERAGE-SALARY ADDED TO THE FOOTING - SETVBC1107 
003500*                        TO ZERO RATHER THAN DIVIDE WHEN NO
003600*                        RECORDS WERE READ FOR THE PERIOD.
003700* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
003800* 26/10/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION -   VBC2610 
003900*                        THIS IS NOW THE PAYROLL REGISTER, NOT
004000*                        THE CHECK REGISTER.
004100* 08/02/26 VBC   2.0.01  TOTAL-PAYROLL-COST CHANGED TO SUM NET OF VBC0802
004200*                        NON-DRAFT RECORDS ONLY, PER THE NEW
004300*                        STATISTICS RULE - WAS SUMMING EVERYTHING.
004310* 10/02/26 VBC   2.0.02  ATTENDANCE % WAS NEVER COMPUTED, ONLY    VBC1002
004320*                        THE RAW PRESENT/WORK DAYS PRINTED -
004330*                        ADDED WS-PAY-ATTEND-PCT = PRESENT/WORK
004340*                        * 100, GUARDED ON WORK-DAYS > ZERO, PLUS
004350*                        AN ATT% COLUMN ON THE DETAIL LINE.
004400*
004500*-----------------------------------------------------------------
004600* COPYRIGHT NOTICE.
004700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004800* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
004900* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005000* SEE THE FILE COPYING FOR DETAILS.
005100*-----------------------------------------------------------------
005200*
005300 ENVIRONMENT              DIVISION.
005400*=================================================================
005500 CONFIGURATION            SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS WS-Debug-Switch.
005900 INPUT-OUTPUT             SECTION.
006000 FILE-CONTROL.
006100     SELECT PY-Employee-File  ASSIGN TO "PYEMP"
006200            ORGANIZATION     IS SEQUENTIAL
006300            FILE STATUS      IS PY-Emp-Status.
006400     SELECT PY-Payroll-File   ASSIGN TO "PYPAY"
006500            ORGANIZATION     IS SEQUENTIAL
006600            FILE STATUS      IS PY-Pay-Status.
006700     SELECT Print-File        ASSIGN TO "PRN-REG"
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS WS-Print-Status.
007000*
007100 DATA                     DIVISION.
007200*=================================================================
007300 FILE                     SECTION.
007400 FD  PY-Employee-File.
007500 01  FD-Employee-Record        PIC X(140).
007600*
007700 FD  PY-Payroll-File.
007800 01  FD-Payroll-Record         PIC X(103).
007900*
008000 FD  Print-File
008100     REPORT IS Payroll-Register-Report.
008200*
008300 WORKING-STORAGE          SECTION.
008400*-----------------------------------------------------------------
008500 77  Prog-Name              PIC X(17)   VALUE "PYRGSTR (2.0.02)".
008600*
008700 COPY "wspyemp.cob".
008800*
008900 COPY "wspypay.cob".
009000*
009100 01  WS-Switches.
009200     03  PY-Emp-Status          PIC XX      VALUE ZERO.
009300     03  PY-Pay-Status          PIC XX      VALUE ZERO.
009400     03  WS-Print-Status        PIC XX      VALUE ZERO.
009500     03  WS-Emp-EOF-Switch      PIC X       VALUE "N".
009600         88  WS-Emp-EOF         VALUE "Y".
009700     03  WS-Pay-EOF-Switch      PIC X       VALUE "N".
009800         88  WS-Pay-EOF         VALUE "Y".
009900*
010000 01  WS-Match-Fields.
010100     03  WS-Match-Name          PIC X(30)   VALUE SPACES.
010200     03  WS-Match-Dept          PIC X(15)   VALUE SPACES.
010250     03  WS-Pay-Attend-Pct      PIC 999     VALUE ZERO.
010300*
010400 01  WS-Totals.
010500     03  WS-Rec-Cnt             PIC 9(5)    COMP VALUE ZERO.
010600     03  WS-Draft-Cnt           PIC 9(5)    COMP VALUE ZERO.
010700     03  WS-Approved-Cnt        PIC 9(5)    COMP VALUE ZERO.
010800     03  WS-Paid-Cnt            PIC 9(5)    COMP VALUE ZERO.
010900     03  WS-Cost-Total          PIC 9(10)V99     VALUE ZERO.
011000     03  WS-Net-Sum             PIC 9(10)V99     VALUE ZERO.
011100     03  WS-Average-Salary      PIC 9(10)V99     VALUE ZERO.
011200*
011300 01  Error-Messages.
011400     03  PY301   PIC X(34) VALUE "PY301 EMPLOYEE MASTER OPEN ERROR -".
011500     03  PY302   PIC X(34) VALUE "PY302 PAYROLL FILE OPEN ERROR    -".
011600*
011700 LINKAGE                  SECTION.
011800*=================================================================
011900     COPY "wspyctl.cob".
012100*
012200 REPORT                  SECTION.
012300*=================================================================
012400 RD  Payroll-Register-Report
012500     CONTROL      FINAL
012600     PAGE LIMIT    Ctl-Page-Lines
012700     HEADING       1
012800     FIRST DETAIL  5
012900     LAST  DETAIL  Ctl-Page-Lines.
013000*
013100 01  Report-Pay-Head  TYPE PAGE HEADING.
013200     03  LINE 1.
013300         05  COL   1  PIC X(17)   SOURCE Prog-Name.
013400         05  COL  50  PIC X(40)   SOURCE Ctl-Co-Name.
013500         05  COL 120  PIC X(5)    VALUE "PAGE ".
013600         05  COL 125  PIC ZZ9     SOURCE PAGE-COUNTER.
013700     03  LINE 2.
013800         05  COL  50  PIC X(30)   VALUE "PAYROLL REGISTER".
013900         05  COL  90  PIC X(7)    VALUE "PERIOD ".
014000         05  COL  97  PIC 99      SOURCE Ctl-Run-Month.
014100         05  COL  99  PIC X       VALUE "/".
014200         05  COL 100  PIC 9(4)    SOURCE Ctl-Run-Year.
014300     03  LINE  4.
014400         05  COL   1              VALUE "EMP-ID".
014500         05  COL  10              VALUE "EMPLOYEE NAME".
014600         05  COL  42              VALUE "DEPARTMENT".
014700         05  COL  60              VALUE "BASIC".
014800         05  COL  73              VALUE "GROSS".
014900         05  COL  86              VALUE "TOT-DED".
015000         05  COL  99              VALUE "NET".
015100         05  COL 112              VALUE "STATUS".
015200         05  COL 122              VALUE "PRES/WRK".
015250         05  COL 129              VALUE "ATT%".
015300*
015400 01  Payroll-Detail   TYPE DETAIL.
015500     03  LINE PLUS 1.
015600         05  COL   1  PIC 9(5)          SOURCE Pay-Emp-ID.
015700         05  COL  10  PIC X(30)         SOURCE WS-Match-Name.
015800         05  COL  42  PIC X(15)         SOURCE WS-Match-Dept.
015900         05  COL  58  PIC ZZ,ZZZ.99     SOURCE Pay-Basic.
016000         05  COL  71  PIC ZZ,ZZZ.99     SOURCE Pay-Gross.
016100         05  COL  84  PIC ZZ,ZZZ.99     SOURCE Pay-Tot-Ded.
016200         05  COL  97  PIC ZZ,ZZZ.99     SOURCE Pay-Net.
016300         05  COL 112  PIC X(8)          SOURCE Pay-Status.
016400         05  COL 122  PIC Z9            SOURCE Pay-Present-Days.
016500         05  COL 125  PIC X             VALUE "/".
016600         05  COL 126  PIC Z9            SOURCE Pay-Work-Days.
016650         05  COL 130  PIC ZZ9           SOURCE WS-Pay-Attend-Pct.
016700*
016800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
016900     03  LINE PLUS 1.
017000         05  COL   1  PIC X(30)   VALUE "TOTAL PAYROLL RECORDS  :".
017100         05  COL  30  PIC ZZZZ9   SOURCE WS-Rec-Cnt.
017200     03  LINE PLUS 1.
017300         05  COL   1  PIC X(30)   VALUE "  DRAFT / APPROVED / PAID :".
017400         05  COL  30  PIC ZZZ9    SOURCE WS-Draft-Cnt.
017500         05  COL  35  PIC ZZZ9    SOURCE WS-Approved-Cnt.
017600         05  COL  40  PIC ZZZ9    SOURCE WS-Paid-Cnt.
017700     03  LINE PLUS 1.
017800         05  COL   1  PIC X(30)   VALUE "TOTAL PAYROLL COST     :".
017900         05  COL  30  PIC ZZ,ZZZ,ZZ9.99  SOURCE WS-Cost-Total.
018000     03  LINE PLUS 1.
018100         05  COL   1  PIC X(30)   VALUE "AVERAGE NET SALARY     :".
018200         05  COL  30  PIC ZZ,ZZZ,ZZ9.99  SOURCE WS-Average-Salary.
018300*
018400 PROCEDURE DIVISION CHAINING PY-Run-Control.
018500*=================================================================
018600 AA000-Main                SECTION.
018700*--------------------------------------------------------------
018800     PERFORM AA010-Open-Files        THRU AA010-Exit.
018900     PERFORM AA050-Report-Payroll     THRU AA050-Exit.
019000     PERFORM AA090-Close-Files        THRU AA090-Exit.
019100     GOBACK.
019200*
019300 AA000-Exit.
019400     EXIT SECTION.
019500*
019600 AA010-Open-Files.
019700*--------------------------------------------------------------
019800     OPEN INPUT  PY-Employee-File.
019900     IF PY-Emp-Status NOT = "00"
020000        DISPLAY PY301 PY-Emp-Status
020100        MOVE 16 TO RETURN-CODE
020200        GOBACK
020300     END-IF.
020400     OPEN INPUT  PY-Payroll-File.
020500     IF PY-Pay-Status NOT = "00"
020600        DISPLAY PY302 PY-Pay-Status
020700        MOVE 16 TO RETURN-CODE
020800        GOBACK
020900     END-IF.
021000     OPEN OUTPUT Print-File.
021100     MOVE ZERO TO WS-Rec-Cnt WS-Draft-Cnt WS-Approved-Cnt
021200                  WS-Paid-Cnt WS-Cost-Total WS-Net-Sum.
021300 AA010-Exit.
021400     EXIT.
021500*
021600 AA050-Report-Payroll.
021700*--------------------------------------------------------------
021800     MOVE "N" TO WS-Emp-EOF-Switch.
021900     PERFORM BB010-Read-Employee THRU BB010-Exit.
022000     MOVE "N" TO WS-Pay-EOF-Switch.
022100     PERFORM BB050-Read-Payroll  THRU BB050-Exit.
022200     INITIATE Payroll-Register-Report.
022300     PERFORM BB100-Process-One-Payroll THRU BB100-Exit
022400              UNTIL WS-Pay-EOF.
022500     IF WS-Rec-Cnt > ZERO
022600        COMPUTE WS-Average-Salary ROUNDED =
022700                 WS-Net-Sum / WS-Rec-Cnt
022800     ELSE
022900        MOVE ZERO TO WS-Average-Salary
023000     END-IF.
023100     TERMINATE Payroll-Register-Report.
023200 AA050-Exit.
023300     EXIT.
023400*
023500 AA090-Close-Files.
023600*--------------------------------------------------------------
023700     CLOSE PY-Employee-File PY-Payroll-File Print-File.
023800 AA090-Exit.
023900     EXIT.
024000*
024100 BB010-Read-Employee.
024200*--------------------------------------------------------------
024300     READ PY-Employee-File INTO PY-Employee-Record
024400          AT END
024500          MOVE "Y" TO WS-Emp-EOF-Switch
024600     END-READ.
024700 BB010-Exit.
024800     EXIT.
024900*
025000 BB050-Read-Payroll.
025100*--------------------------------------------------------------
025200*    ONLY RECORDS FOR THE RUN PERIOD ON THE CONTROL CARD ARE OF
025300*    INTEREST TO THIS REPORT - OTHER PERIODS ARE SKIPPED HERE.
025400*
025500     READ PY-Payroll-File INTO PY-Payroll-Record
025600          AT END
025700          MOVE "Y" TO WS-Pay-EOF-Switch
025800     END-READ.
025900     IF WS-Pay-EOF
026000        GO TO BB050-Exit
026100     END-IF.
026200     IF Pay-Period-Key NOT = Ctl-Run-Period-Key
026300        GO TO BB050-Read-Payroll
026400     END-IF.
026500 BB050-Exit.
026600     EXIT.
026700*
026800 BB100-Process-One-Payroll.
026900*--------------------------------------------------------------
026950*    ATTENDANCE % IS PRESENT-DAYS OVER WORK-DAYS, TIMES 100 -
026960*    LEFT AT ZERO WHEN WORK-DAYS IS ZERO SO WE NEVER DIVIDE BY
026970*    IT.
027000     PERFORM BB150-Match-Employee THRU BB150-Exit.
027010     IF Pay-Work-Days > ZERO
027020        COMPUTE WS-Pay-Attend-Pct ROUNDED =
027030           Pay-Present-Days / Pay-Work-Days * 100
027040     ELSE
027050        MOVE ZERO TO WS-Pay-Attend-Pct
027060     END-IF.
027100     ADD 1 TO WS-Rec-Cnt.
027200     ADD Pay-Net TO WS-Net-Sum.
027300     EVALUATE TRUE
027400        WHEN Pay-Is-Draft
027500           ADD 1 TO WS-Draft-Cnt
027600        WHEN Pay-Is-Approved
027700           ADD 1 TO WS-Approved-Cnt
027800           ADD Pay-Net TO WS-Cost-Total
027900        WHEN Pay-Is-Paid
028000           ADD 1 TO WS-Paid-Cnt
028100           ADD Pay-Net TO WS-Cost-Total
028200     END-EVALUATE.
028300     GENERATE Payroll-Detail.
028400     PERFORM BB050-Read-Payroll THRU BB050-Exit.
028500 BB100-Exit.
028600     EXIT.
028700*
028800 BB150-Match-Employee.
028900*--------------------------------------------------------------
029000*    THE PAYROLL FILE IS IN EMP-ID ORDER WITHIN THE RUN, SO THE
029100*    EMPLOYEE MASTER IS READ FORWARD TO MATCH - NO SORT STEP IS
029200*    NEEDED.  A MISSING EMPLOYEE LEAVES THE MATCH FIELDS BLANK.
029300*
029400     MOVE SPACES TO WS-Match-Name WS-Match-Dept.
029500     PERFORM BB160-Advance-Employee THRU BB160-Exit
029600              UNTIL WS-Emp-EOF OR Emp-ID NOT LESS Pay-Emp-ID.
029700     IF NOT WS-Emp-EOF AND Emp-ID = Pay-Emp-ID
029800        MOVE Emp-Name       TO WS-Match-Name
029900        MOVE Emp-Department TO WS-Match-Dept
030000     END-IF.
030100 BB150-Exit.
030200     EXIT.
030300*
030400 BB160-Advance-Employee.
030500     PERFORM BB010-Read-Employee THRU BB010-Exit.
030600 BB160-Exit.
030700     EXIT.
030800*
