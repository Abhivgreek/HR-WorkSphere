000100*****************************************************
000200*                                                   *
000300*   Record Definition For HR WorkSphere Leave       *
000400*            Tracker File                           *
000500*      Uses Lvt-Emp-ID as key                       *
000600*****************************************************
000700* File size 25 bytes.
000800*
000900* Built from the old py/wspypay.cob small Pay-Record -
001000* the same Emp-No-keyed, few-field shape, holding a
001100* running leave balance instead of a pay amount.
001200*
001300* 24/10/25 vbc - Created.                                         VBC2410
001400* 07/11/25 vbc - Lvt-Available added as a stored field so         VBC0711
001500*                pylvrgt does not have to recompute it for
001600*                every detail line - pylvproc keeps it in
001700*                step with Lvt-Total/Lvt-Used on every write.
001750* 10/02/26 vbc - Dropped PY-Leave-Tracker-Header - a run-date    VBC1002
001760*                header record nothing ever wrote, read or
001770*                moved a field out of.  Tracker file has no
001780*                header concept in the spec it runs against -
001790*                pylvproc gets its run date off wspyctl.cob
001795*                same as the other leave programs do.
001800*
001900 01  PY-Leave-Tracker-Record.
002000     03  Lvt-Emp-ID            pic 9(5)   comp.
002100     03  Lvt-Total             pic 9(3).
002200     03  Lvt-Used              pic 9(3).
002300     03  Lvt-Available         pic 9(3).
002400     03  filler                pic x(8).
002500*
