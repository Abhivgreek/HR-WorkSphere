000100*****************************************************
000200*                                                   *
000300*   Record Definition For HR WorkSphere Employee    *
000400*            Master File                            *
000500*      Uses Emp-ID as key                           *
000600*****************************************************
000700* File size 140 bytes.
000800*
000900* 21/10/25 vbc - Created from py/wspyemp.cob for the HR           VBC2110 
001000*                WorkSphere conversion - fields now hold
001100*                EMP- business data, not US payroll tax
001200*                withholding flags.
001300* 04/11/25 vbc - Added Emp-Active soft-delete flag and 88s,       VBC0411 
001400*                dropped US state/SSN/marital fields - not
001500*                part of HR WorkSphere employee record.
001600* 19/11/25 vbc - Role field added (Emp-Role), Emp-Search-Key      VBC1911 
001700*                redefine added for the two sort orders used
001800*                by pyempmnt and pyrgstr.
001900* 02/01/26 vbc - Emp-DOB and Emp-Join-Date redefined as broken    VBC0201
002000*                down CCYY/MM/DD views for age and years-of-
002100*                service derivation in pyempmnt bb100.
002150* 10/02/26 vbc - File size comment was still the original 143 -   VBC1002
002160*                one byte short of the true 144.  Corrected here
002170*                and in every FD-Employee-Record that frames
002180*                this record; Esk-ID filler widened to match.
002190* 10/02/26 vbc - Emp-Salary was plain display 9(7)v99 - this is   VBC1002
002192*                the one field wspyemp.cob carries over from the
002194*                old py/wspyemp.cob (Emp-Rate and friends there
002196*                are all comp-3), so it was the odd one out.
002198*                Switched to comp-3 - record shrinks 144 to 140,
002199*                Esk-ID filler cut 140 to 136, FDs narrowed.
002200*
002300 01  PY-Employee-Record.
002400     03  Emp-ID                pic 9(5)   comp.
002500     03  Emp-Name              pic x(30).
002600     03  Emp-Email             pic x(30).
002700*        Gender is M or F - no other values accepted by bb100.
002800     03  Emp-Gender            pic x.
002900         88  Emp-Male          value "M".
003000         88  Emp-Female        value "F".
003100     03  Emp-DOB               pic 9(8).
003200*        Broken down view of date of birth - ccyymmdd.
003300     03  Emp-DOB-R redefines Emp-DOB.
003400         05  Emp-DOB-CCYY      pic 9(4).
003500         05  Emp-DOB-MM        pic 99.
003600         05  Emp-DOB-DD        pic 99.
003700     03  Emp-Join-Date         pic 9(8).
003800*        Broken down view of join date - ccyymmdd.
003900     03  Emp-Join-Date-R redefines Emp-Join-Date.
004000         05  Emp-Join-CCYY     pic 9(4).
004100         05  Emp-Join-MM       pic 99.
004200         05  Emp-Join-DD       pic 99.
004300     03  Emp-Mobile            pic 9(10).
004400     03  Emp-Department        pic x(15).
004500     03  Emp-Designation       pic x(20).
004600     03  Emp-Salary            pic 9(7)v99  comp-3.
004700*        Y = active, N = deactivated (soft delete - never
004800*        physically removed from the master).
004900     03  Emp-Active            pic x.
005000         88  Emp-Is-Active     value "Y".
005100         88  Emp-Is-Deactive   value "N".
005200     03  Emp-Role              pic x(5).
005300         88  Emp-Role-User     value "USER".
005400         88  Emp-Role-Admin    value "ADMIN".
005500     03  filler                pic x(3).
005600*
005700 01  PY-Employee-Search-Key redefines PY-Employee-Record.
005800     03  Esk-ID                pic 9(5)   comp.
005900     03  filler                pic x(136).
006000*
