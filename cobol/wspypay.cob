000100*****************************************************
000200*                                                   *
000300*   Record Definition For HR WorkSphere Payroll     *
000400*            File                                   *
000500*      Uses Pay-Emp-ID / Pay-Month / Pay-Year as    *
000600*      the duplicate-guard key (see pyrun aa050)     *
000700*****************************************************
000800* File size 103 bytes.
000900*
001000* Built from the old py/wspychk.cob Check record -
001100* the multi-Amt occurs table there is replaced here by
001200* the named allowance/deduction fields of the monthly
001300* payslip.
001400*
001500* 22/10/25 vbc - Created.                                         VBC2210 
001600* 05/11/25 vbc - Added Pay-Work-Days/Pay-Present-Days/            VBC0511 
001700*                Pay-Leave-Days for attendance proration
001800*                (pyrun bb100 step 11).
001900* 13/12/25 vbc - Pay-Status widened to x(8), added 88s for        VBC1312 
002000*                the three lifecycle values used by pystat.
002100* 08/02/26 vbc - Pay-Period-Key redefine added so pyrun's         VBC0802
002200*                duplicate-guard compare is one field move,
002300*                not three.
002350* 10/02/26 vbc - File size comment above was still the 22/10/25   VBC1002
002360*                118 bytes - three growth changes since then
002370*                (work/present/leave days, status widened, the
002380*                period redefine) were never reflected here or
002390*                in FD-Payroll-Record in pyrun/pystat/pyrgstr,
002395*                truncating the back half of every record
002397*                (tot-ded on, including status) on write.
002398*                Corrected to the true 155 and the three FDs
002399*                widened to match.
002410* 10/02/26 vbc - Pay-Basic through Pay-Net were plain display     VBC1002
002420*                9(n)v99 - every other shop money/rate field
002430*                (wspychk's Chk-Amt this record was built from,
002440*                wspyded's slab fields, wspyparam1's limits) is
002450*                comp-3, so these fourteen were the odd ones
002460*                out.  Switched to comp-3 to match house habit -
002470*                record shrinks from 155 to 103, FDs in pyrun/
002480*                pystat/pyrgstr narrowed to suit.
002490*
002500 01  PY-Payroll-Record.
002600     03  Pay-ID                pic 9(5)   comp.
002700     03  Pay-Emp-ID            pic 9(5)   comp.
002800     03  Pay-Basic             pic 9(7)v99  comp-3.
002900     03  Pay-HRA               pic 9(7)v99  comp-3.
003000     03  Pay-Transport         pic 9(5)v99  comp-3.
003100     03  Pay-Medical           pic 9(5)v99  comp-3.
003200     03  Pay-Other-Allow       pic 9(7)v99  comp-3.
003300     03  Pay-PF                pic 9(7)v99  comp-3.
003400     03  Pay-ESI               pic 9(7)v99  comp-3.
003500     03  Pay-Prof-Tax          pic 9(3)v99  comp-3.
003600     03  Pay-Income-Tax        pic 9(7)v99  comp-3.
003700     03  Pay-Insurance         pic 9(7)v99  comp-3.
003800     03  Pay-Other-Ded         pic 9(7)v99  comp-3.
003900     03  Pay-Gross             pic 9(8)v99  comp-3.
004000     03  Pay-Tot-Ded           pic 9(8)v99  comp-3.
004100     03  Pay-Net               pic 9(8)v99  comp-3.
004200     03  Pay-Period.
004300         05  Pay-Month         pic 9(2).
004400         05  Pay-Year          pic 9(4).
004500*        Combined view of month/year for the aa050 duplicate
004600*        guard and the aa050 register selection in pyrgstr -
004700*        one compare instead of two.
004800     03  Pay-Period-Key redefines Pay-Period
004900                               pic 9(6).
005000*
005100     03  Pay-Work-Days         pic 9(2).
005200     03  Pay-Present-Days      pic 9(2).
005300     03  Pay-Leave-Days        pic 9(2).
005400     03  Pay-Status            pic x(8).
005500         88  Pay-Is-Draft      value "DRAFT".
005600         88  Pay-Is-Approved   value "APPROVED".
005700         88  Pay-Is-Paid       value "PAID".
005800     03  filler                pic x(6).
005900*
006000 01  PY-Payroll-Totals-Record.
006100     03  Tot-Month             pic 9(2).
006200     03  Tot-Year              pic 9(4).
006300     03  Tot-Emp-Read          binary-long unsigned.
006400     03  Tot-Skip-Inactive     binary-long unsigned.
006500     03  Tot-Skip-Duplicate    binary-long unsigned.
006600     03  Tot-Written           binary-long unsigned.
006700     03  Tot-Gross             pic 9(10)v99.
006800     03  Tot-Deductions        pic 9(10)v99.
006900     03  Tot-Net               pic 9(10)v99.
007000     03  filler                pic x(6).
007100*
