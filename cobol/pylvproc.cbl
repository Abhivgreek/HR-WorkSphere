000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYLVPROC.
000500 AUTHOR.                 V B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           02/03/1990.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1990-2026 V B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - LEAVE REQUEST PROCESSING
001200*                        AND BALANCE ENGINE.  READS THE LEAVE
001300*                        REQUEST FILE IN REQUEST-ID ORDER, WORKS
001400*                        OUT THE DAY COUNT, CHECKS THE EMPLOYEE'S
001500*                        TRACKER BALANCE, AND APPROVES OR REJECTS
001600*                        EACH REQUEST IN TURN.
001700*    CALLED MODULES.     NONE.
001800*    FILES USED.         PYLVR.DAT   LEAVE REQUEST FILE (I-O).
001900*                        PYLVT.DAT   LEAVE TRACKER FILE (UPDATE).
002000*    ERROR MESSAGES USED.
002100*                        PY401 - PY402.
002200*
002300* CHANGES:
002400* 02/03/90 VBC   1.0.00  CREATED.                                 VBC0203 
002500* 17/09/92 VBC   1.0.01  TRACKER AUTO-CREATE ADDED - FIRST LEAVE  VBC1709 
002600*                        REQUEST FOR A NEW STARTER WAS BEING
002700*                        REJECTED FOR WANT OF A TRACKER RECORD.
002800* 11/11/94 VBC   1.0.02  DAY COUNT NOW INCLUSIVE OF BOTH ENDPOINTSVBC1111 
002900*                        - WAS ONE DAY SHORT ON SINGLE-DAY LEAVE.
003000* 06/02/98 VBC   1.0.03  INVALID DATE RANGE DEFAULTS TO 1 DAY     VBC0602 
003100*                        RATHER THAN ABORTING THE WHOLE RUN.
003200* 14/01/99 VBC   1.0.04  Y2K - LVR-FROM-DATE/LVR-TO-DATE CONFIRMEDVBC1401 
003300*                        4-DIGIT CENTURY THROUGHOUT, NO CHANGE.
003400* 20/08/02 VBC   1.0.05  TRACKER TABLE RAISED TO 2000 ENTRIES FOR VBC2008 
003500*                        THE COMBINED SITE RUN.
003600* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
003700* 27/10/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION.    VBC2710 
003800* 21/01/26 VBC   2.0.01  REJECTED REQUESTS NOW CARRY THE REASON   VBC2101 
003900*                        "INSUFFICIENT BALANCE" IN LVR-REASON,
004000*                        MATCHING THE ONLINE SYSTEM'S WORDING.
004100*
004200*-----------------------------------------------------------------
004300* COPYRIGHT NOTICE.
004400* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004500* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
004600* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
004700* SEE THE FILE COPYING FOR DETAILS.
004800*-----------------------------------------------------------------
004900*
005000 ENVIRONMENT              DIVISION.
005100*=================================================================
005200 CONFIGURATION            SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS WS-Debug-Switch.
005600 INPUT-OUTPUT             SECTION.
005700 FILE-CONTROL.
005800     SELECT PY-Leave-Request-File
005900            ASSIGN TO        "PYLVR"
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS PY-Lvr-Status.
006200     SELECT OPTIONAL PY-Leave-Tracker-File
006300            ASSIGN TO        "PYLVT"
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS PY-Lvt-Status.
006600*
006700 DATA                     DIVISION.
006800*=================================================================
006900 FILE                     SECTION.
007000 FD  PY-Leave-Request-File.
007100 01  FD-Leave-Request-Record   PIC X(93).
007200*
007300 FD  PY-Leave-Tracker-File.
007400 01  FD-Leave-Tracker-Record   PIC X(25).
007500*
007600 WORKING-STORAGE          SECTION.
007700*-----------------------------------------------------------------
007800 77  Prog-Name              PIC X(17)   VALUE "PYLVPROC (2.0.01)".
007900*
008000 COPY "wspylvr.cob".
008100*
008200 COPY "wspylvt.cob".
008300*
008400 01  WS-Switches.
008500     03  PY-Lvr-Status          PIC XX      VALUE ZERO.
008600     03  PY-Lvt-Status          PIC XX      VALUE ZERO.
008700     03  WS-Lvr-EOF-Switch      PIC X       VALUE "N".
008800         88  WS-Lvr-EOF         VALUE "Y".
008900     03  WS-Sufficient-Switch   PIC X       VALUE "Y".
009000         88  WS-Is-Sufficient   VALUE "Y".
009100*
009200 01  WS-Tracker-Table.
009300     03  Trk-Count              PIC 9(4)    COMP VALUE ZERO.
009400     03  Trk-Entry OCCURS 1 TO 2000 TIMES
009500                   DEPENDING ON Trk-Count
009600                   INDEXED BY Trk-Idx.
009700         05  Trk-Emp-ID         PIC 9(5)    COMP.
009800         05  Trk-Total          PIC 9(3).
009900         05  Trk-Used           PIC 9(3).
010000*
010100 01  WS-Work-Fields.
010200     03  WS-From-Days            PIC S9(8)   COMP VALUE ZERO.
010300     03  WS-To-Days               PIC S9(8)   COMP VALUE ZERO.
010400     03  WS-Day-Count            PIC 9(3)    COMP VALUE ZERO.
010500     03  WS-Available            PIC S9(4)   COMP VALUE ZERO.
010600     03  WS-Req-Read             BINARY-LONG UNSIGNED VALUE ZERO.
010700     03  WS-Req-Approved         BINARY-LONG UNSIGNED VALUE ZERO.
010800     03  WS-Req-Rejected         BINARY-LONG UNSIGNED VALUE ZERO.
010900*
011000*    SERIAL-DAY-NUMBER WORK AREA - BB065 TURNS A CCYYMMDD DATE
011100*    INTO A SINGLE COMPARABLE DAY NUMBER (THE CIVIL-CALENDAR
011200*    JULIAN-DAY ALGORITHM) SO BB060 CAN SUBTRACT ACROSS MONTH
011300*    AND YEAR BOUNDARIES WITHOUT AN INTRINSIC DATE FUNCTION.
011400 01  WS-Serial-Day-Work.
011500     03  WS-SD-CCYY              PIC 9(4)    COMP.
011600     03  WS-SD-MM                PIC 99      COMP.
011700     03  WS-SD-DD                PIC 99      COMP.
011800     03  WS-SD-A                 PIC S9(8)   COMP.
011900     03  WS-SD-Y                 PIC S9(8)   COMP.
012000     03  WS-SD-M                 PIC S9(8)   COMP.
012100     03  WS-SD-Result            PIC S9(8)   COMP.
012200*
012300 01  Error-Messages.
012400     03  PY401   PIC X(33) VALUE "PY401 LEAVE REQUEST FILE ERROR - ".
012500     03  PY402   PIC X(30) VALUE "PY402 LEAVE PROCESSING RUN FOR".
012600*
012700 LINKAGE                  SECTION.
012800*=================================================================
012900     COPY "wspyctl.cob".
013100*
013200 PROCEDURE DIVISION CHAINING PY-Run-Control.
013300*=================================================================
013400 AA000-Main                SECTION.
013500*--------------------------------------------------------------
013600     PERFORM AA010-Open-Files        THRU AA010-Exit.
013700     PERFORM AA020-Load-Tracker-Table THRU AA020-Exit.
013800     PERFORM AA050-Process-Requests   THRU AA050-Exit.
013900     PERFORM AA080-Rewrite-Trackers   THRU AA080-Exit.
014000     PERFORM AA090-Close-Files        THRU AA090-Exit.
014100     DISPLAY PY402 " " Ctl-Run-Month "/" Ctl-Run-Year.
014200     DISPLAY "REQUESTS READ     - " WS-Req-Read.
014300     DISPLAY "REQUESTS APPROVED - " WS-Req-Approved.
014400     DISPLAY "REQUESTS REJECTED - " WS-Req-Rejected.
014500     GOBACK.
014600*
014700 AA000-Exit.
014800     EXIT SECTION.
014900*
015000 AA010-Open-Files.
015100*--------------------------------------------------------------
015200     MOVE ZERO TO WS-Req-Read WS-Req-Approved WS-Req-Rejected
015300                  Trk-Count.
015400     OPEN I-O PY-Leave-Request-File.
015500     IF PY-Lvr-Status NOT = "00"
015600        DISPLAY PY401 PY-Lvr-Status
015700        MOVE 16 TO RETURN-CODE
015800        GOBACK
015900     END-IF.
016000 AA010-Exit.
016100     EXIT.
016200*
016300 AA020-Load-Tracker-Table.
016400*--------------------------------------------------------------
016500*    BRINGS THE WHOLE TRACKER FILE INTO A TABLE FOR THE RUN - THE
016600*    FILE IS SMALL (ONE ENTRY PER EMPLOYEE) SO A FULL LOAD IS
016700*    CHEAPER THAN RE-READING IT FOR EVERY REQUEST.
016800*
016900     OPEN INPUT PY-Leave-Tracker-File.
017000     IF PY-Lvt-Status = "35"
017100        GO TO AA020-Exit
017200     END-IF.
017300     IF PY-Lvt-Status NOT = "00"
017400        GO TO AA020-Exit
017500     END-IF.
017600     PERFORM AA030-Read-Tracker THRU AA030-Exit.
017700     PERFORM AA040-Load-One-Tracker THRU AA040-Exit
017800              UNTIL PY-Lvt-Status NOT = "00".
017900     CLOSE PY-Leave-Tracker-File.
018000 AA020-Exit.
018100     EXIT.
018200*
018300 AA030-Read-Tracker.
018400     READ PY-Leave-Tracker-File INTO PY-Leave-Tracker-Record.
018500 AA030-Exit.
018600     EXIT.
018700*
018800 AA040-Load-One-Tracker.
018900     ADD 1 TO Trk-Count.
019000     MOVE Lvt-Emp-ID TO Trk-Emp-ID (Trk-Count).
019100     MOVE Lvt-Total  TO Trk-Total  (Trk-Count).
019200     MOVE Lvt-Used   TO Trk-Used   (Trk-Count).
019300     PERFORM AA030-Read-Tracker THRU AA030-Exit.
019400 AA040-Exit.
019500     EXIT.
019600*
019700 AA050-Process-Requests.
019800*--------------------------------------------------------------
019900     MOVE "N" TO WS-Lvr-EOF-Switch.
020000     PERFORM BB010-Read-Request THRU BB010-Exit.
020100     PERFORM BB050-Process-One-Request THRU BB050-Exit
020200              UNTIL WS-Lvr-EOF.
020300 AA050-Exit.
020400     EXIT.
020500*
020600 AA080-Rewrite-Trackers.
020700*--------------------------------------------------------------
020800     OPEN OUTPUT PY-Leave-Tracker-File.
020900     MOVE ZERO TO Trk-Idx.
021000     PERFORM AA085-Write-One-Tracker THRU AA085-Exit
021100              VARYING Trk-Idx FROM 1 BY 1
021200              UNTIL Trk-Idx > Trk-Count.
021300     CLOSE PY-Leave-Tracker-File.
021400 AA080-Exit.
021500     EXIT.
021600*
021700 AA085-Write-One-Tracker.
021800     MOVE Trk-Emp-ID (Trk-Idx) TO Lvt-Emp-ID.
021900     MOVE Trk-Total  (Trk-Idx) TO Lvt-Total.
022000     MOVE Trk-Used   (Trk-Idx) TO Lvt-Used.
022100     COMPUTE WS-Available =
022200              Trk-Total (Trk-Idx) - Trk-Used (Trk-Idx).
022300     IF WS-Available < ZERO
022400        MOVE ZERO TO Lvt-Available
022500     ELSE
022600        MOVE WS-Available TO Lvt-Available
022700     END-IF.
022800     WRITE FD-Leave-Tracker-Record FROM PY-Leave-Tracker-Record.
022900 AA085-Exit.
023000     EXIT.
023100*
023200 AA090-Close-Files.
023300     CLOSE PY-Leave-Request-File.
023400 AA090-Exit.
023500     EXIT.
023600*
023700 BB010-Read-Request.
023800*--------------------------------------------------------------
023900     READ PY-Leave-Request-File INTO PY-Leave-Request-Record
024000          AT END
024100          MOVE "Y" TO WS-Lvr-EOF-Switch
024200     END-READ.
024300 BB010-Exit.
024400     EXIT.
024500*
024600 BB050-Process-One-Request.
024700*--------------------------------------------------------------
024800     ADD 1 TO WS-Req-Read.
024900     PERFORM BB060-Calc-Days            THRU BB060-Exit.
025000     PERFORM BB070-Find-Or-Add-Tracker  THRU BB070-Exit.
025100     PERFORM BB080-Check-Sufficient     THRU BB080-Exit.
025200     IF WS-Is-Sufficient
025300        MOVE "APPROVED" TO Lvr-Status
025400        ADD WS-Day-Count TO Trk-Used (Trk-Idx)
025500        ADD 1 TO WS-Req-Approved
025600     ELSE
025700        MOVE "REJECTED" TO Lvr-Status
025800        MOVE "INSUFFICIENT BALANCE" TO Lvr-Reason
025900        ADD 1 TO WS-Req-Rejected
026000     END-IF.
026100     MOVE WS-Day-Count TO Lvr-Days.
026200     REWRITE FD-Leave-Request-Record FROM PY-Leave-Request-Record.
026300     PERFORM BB010-Read-Request THRU BB010-Exit.
026400 BB050-Exit.
026500     EXIT.
026600*
026700 BB060-Calc-Days.
026800*--------------------------------------------------------------
026900*    DAYS = TO-DATE MINUS FROM-DATE PLUS 1, INCLUSIVE OF BOTH
027000*    ENDPOINTS.  INVALID OR MISSING DATES DEFAULT TO 1 DAY.  THE
027100*    TWO DATES ARE EACH TURNED INTO A SERIAL DAY NUMBER BY BB065
027200*    SO THE SUBTRACTION WORKS ACROSS MONTH/YEAR BOUNDARIES.
027300*
027400     MOVE 1 TO WS-Day-Count.
027500     IF Lvr-From-Date = ZERO OR Lvr-To-Date = ZERO
027600        GO TO BB060-Exit
027700     END-IF.
027800     IF Lvr-From-MM < 1 OR Lvr-From-MM > 12
027900        GO TO BB060-Exit
028000     END-IF.
028100     IF Lvr-To-MM < 1 OR Lvr-To-MM > 12
028200        GO TO BB060-Exit
028300     END-IF.
028400     MOVE Lvr-From-CCYY TO WS-SD-CCYY.
028500     MOVE Lvr-From-MM   TO WS-SD-MM.
028600     MOVE Lvr-From-DD   TO WS-SD-DD.
028700     PERFORM BB065-Calc-Serial-Day THRU BB065-Exit.
028800     MOVE WS-SD-Result  TO WS-From-Days.
028900     MOVE Lvr-To-CCYY   TO WS-SD-CCYY.
029000     MOVE Lvr-To-MM     TO WS-SD-MM.
029100     MOVE Lvr-To-DD     TO WS-SD-DD.
029200     PERFORM BB065-Calc-Serial-Day THRU BB065-Exit.
029300     MOVE WS-SD-Result  TO WS-To-Days.
029400     IF WS-To-Days NOT LESS WS-From-Days
029500        COMPUTE WS-Day-Count = WS-To-Days - WS-From-Days + 1
029600     END-IF.
029700 BB060-Exit.
029800     EXIT.
029900*
030000 BB065-Calc-Serial-Day.
030100*--------------------------------------------------------------
030200*    CIVIL-CALENDAR JULIAN-DAY NUMBER FOR WS-SD-CCYY/MM/DD.
030300*    INTEGER DIVISION BELOW TRUNCATES BECAUSE EVERY RECEIVING
030400*    FIELD IS DEFINED WITH NO DECIMAL PLACES.
030500*
030600     COMPUTE WS-SD-A = (14 - WS-SD-MM) / 12.
030700     COMPUTE WS-SD-Y = WS-SD-CCYY + 4800 - WS-SD-A.
030800     COMPUTE WS-SD-M = WS-SD-MM + (12 * WS-SD-A) - 3.
030900     COMPUTE WS-SD-Result =
031000              WS-SD-DD + ((153 * WS-SD-M) + 2) / 5
031100              + (365 * WS-SD-Y) + (WS-SD-Y / 4)
031200              - (WS-SD-Y / 100) + (WS-SD-Y / 400) - 32045.
031300 BB065-Exit.
031400     EXIT.
031500*
031600 BB070-Find-Or-Add-Tracker.
031700*--------------------------------------------------------------
031800     SET Trk-Idx TO 1.
031900     IF Trk-Count = ZERO
032000        GO TO BB070-Add
032100     END-IF.
032200     SEARCH Trk-Entry
032300            AT END
032400            GO TO BB070-Add
032500            WHEN Trk-Emp-ID (Trk-Idx) = Lvr-Emp-ID
032600            GO TO BB070-Exit
032700     END-SEARCH.
032800 BB070-Add.
032900     ADD 1 TO Trk-Count.
033000     SET Trk-Idx TO Trk-Count.
033100     MOVE Lvr-Emp-ID TO Trk-Emp-ID (Trk-Idx).
033200     MOVE 40         TO Trk-Total  (Trk-Idx).
033300     MOVE ZERO       TO Trk-Used   (Trk-Idx).
033400 BB070-Exit.
033500     EXIT.
033600*
033700 BB080-Check-Sufficient.
033800*--------------------------------------------------------------
033900     COMPUTE WS-Available =
034000              Trk-Total (Trk-Idx) - Trk-Used (Trk-Idx).
034100     IF WS-Available NOT LESS WS-Day-Count
034200        MOVE "Y" TO WS-Sufficient-Switch
034300     ELSE
034400        MOVE "N" TO WS-Sufficient-Switch
034500     END-IF.
034600 BB080-Exit.
034700     EXIT.
034800*
