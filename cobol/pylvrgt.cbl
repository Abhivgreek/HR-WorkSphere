000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYLVRGT.
000500 AUTHOR.                 VINCENT B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           19/06/1990.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1990-2026 VINCENT B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - LEAVE REPORT AND LEAVE/
001200*                        DEPARTMENT STATISTICS.  USES RW (REPORT
001300*                        WRITER) FOR THE PRINTED REPORT.  SEMI-
001400*                        SOURCED FROM THE OLD VACATION REPORTING
001500*                        PROGRAM VACPRINT.
001600*    CALLED MODULES.     NONE.
001700*    FILES USED.         PYLVR.DAT   LEAVE REQUEST FILE (INPUT).
001800*                        PYEMP.DAT   EMPLOYEE MASTER (INPUT).
001900*                        PRN-LVR     LEAVE REPORT (OUTPUT).
002000*    ERROR MESSAGES USED.
002100*                        PY401, PY301.
002200*
002300* CHANGES:
002400* 19/06/90 VBC   1.0.00  CREATED - STARTED CODING FROM VACPRINT.  VBC1906 
002500* 14/03/93 VBC   1.0.01  EMP-ID CONTROL BREAK ADDED FOR THE PER-  VBC1403 
002600*                        EMPLOYEE USED/REMAINING LINE - THE INPUT
002700*                        FILE IS IN REQUEST-ID ORDER SO THE TABLE
002800*                        IS SORTED IN STORE FIRST, NO SORT STEP.
002900* 02/11/96 VBC   1.0.02  DEPARTMENT SUMMARY BUCKETS ADDED TO THE  VBC0211 
003000*                        FINAL FOOTING, READ FROM THE EMPLOYEE
003100*                        MASTER IN A SEPARATE PASS.
003200* 11/01/99 VBC   1.0.03  Y2K - LVR-FROM-DATE/LVR-TO-DATE ON THE   VBC1101 
003300*                        DETAIL LINE CONFIRMED 4-DIGIT, NO CHANGE.
003400* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
003500* 30/10/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION.    VBC3010 
003600* 03/02/26 VBC   2.0.01  REJECTED NOW TREATED AS DENIED FOR THE   VBC0302 
003700*                        APPROVAL-RATE AND USED-DAYS STATISTICS,
003800*                        PER WSPYLVR.COB'S NOTE ON THE TWO CODES.
003900*
004000*-----------------------------------------------------------------
004100* COPYRIGHT NOTICE.
004200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004300* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
004400* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
004500* SEE THE FILE COPYING FOR DETAILS.
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT              DIVISION.
004900*=================================================================
005000 CONFIGURATION            SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS WS-Debug-Switch.
005400 INPUT-OUTPUT             SECTION.
005500 FILE-CONTROL.
005600     SELECT PY-Leave-Request-File
005700            ASSIGN TO        "PYLVR"
005800            ORGANIZATION     IS SEQUENTIAL
005900            FILE STATUS      IS PY-Lvr-Status.
006000     SELECT PY-Employee-File  ASSIGN TO "PYEMP"
006100            ORGANIZATION     IS SEQUENTIAL
006200            FILE STATUS      IS PY-Emp-Status.
006300     SELECT Print-File        ASSIGN TO "PRN-LVR"
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS WS-Print-Status.
006600*
006700 DATA                     DIVISION.
006800*=================================================================
006900 FILE                     SECTION.
007000 FD  PY-Leave-Request-File.
007100 01  FD-Leave-Request-Record   PIC X(93).
007200*
007300 FD  PY-Employee-File.
007400 01  FD-Employee-Record        PIC X(140).
007500*
007600 FD  Print-File
007700     REPORT IS Leave-Stats-Report.
007800*
007900 WORKING-STORAGE          SECTION.
008000*-----------------------------------------------------------------
008100 77  Prog-Name              PIC X(17)   VALUE "PYLVRGT (2.0.01)".
008200*
008300 COPY "wspylvr.cob".
008400*
008500 COPY "wspyemp.cob".
008600*
008700 01  WS-Switches.
008800     03  PY-Lvr-Status          PIC XX      VALUE ZERO.
008900     03  PY-Emp-Status          PIC XX      VALUE ZERO.
009000     03  WS-Print-Status        PIC XX      VALUE ZERO.
009100     03  WS-Lvr-EOF-Switch      PIC X       VALUE "N".
009200         88  WS-Lvr-EOF         VALUE "Y".
009300     03  WS-Emp-EOF-Switch      PIC X       VALUE "N".
009400         88  WS-Emp-EOF         VALUE "Y".
009500*
009600*    IN-STORE TABLE OF THE LEAVE REQUEST FILE, SORTED BY EMP-ID
009700*    (SECONDARY KEY REQUEST ID) SO THE CONTROL BREAK BELOW CAN
009800*    USE REPORT WRITER WITHOUT A SORT STEP.
009900 01  WS-Request-Table.
010000     03  Req-Count              PIC 9(4)    COMP VALUE ZERO.
010100     03  Req-Entry OCCURS 1 TO 2000 TIMES
010200                   DEPENDING ON Req-Count
010300                   INDEXED BY Req-Idx.
010400         05  Req-ID             PIC 9(5)    COMP.
010500         05  Req-Emp-ID         PIC 9(5)    COMP.
010600         05  Req-Type           PIC X(10).
010700         05  Req-From-Date      PIC 9(8).
010800         05  Req-To-Date        PIC 9(8).
010900         05  Req-Days           PIC 9(3).
011000         05  Req-Status         PIC X(9).
011100*
011200 01  WS-Sort-Work.
011300     03  WS-Swap-ID             PIC 9(5)    COMP.
011400     03  WS-Swap-Emp-ID         PIC 9(5)    COMP.
011500     03  WS-Swap-Type           PIC X(10).
011600     03  WS-Swap-From-Date      PIC 9(8).
011700     03  WS-Swap-To-Date        PIC 9(8).
011800     03  WS-Swap-Days           PIC 9(3).
011900     03  WS-Swap-Status         PIC X(9).
012000     03  WS-Sorted-Switch       PIC X       VALUE "N".
012100         88  WS-Table-Sorted    VALUE "Y".
012200*
012300*    REPORT-WRITER SOURCE FIELDS - MOVED FROM THE CURRENT TABLE
012400*    ENTRY BEFORE EACH GENERATE.
012500 01  WS-Rpt-Fields.
012600     03  Rpt-Emp-ID             PIC 9(5)    COMP.
012700     03  Rpt-Req-ID             PIC 9(5)    COMP.
012800     03  Rpt-Type               PIC X(10).
012900     03  Rpt-From-Date          PIC 9(8).
013000     03  Rpt-To-Date            PIC 9(8).
013100     03  Rpt-Days               PIC 9(3).
013200     03  Rpt-Status             PIC X(9).
013300*
013400*    PER-EMPLOYEE AND COMPANY-WIDE ACCUMULATORS.
013500 01  WS-Emp-Accum.
013600     03  Emp-Pending-Cnt        PIC 9(5)    COMP VALUE ZERO.
013700     03  Emp-Approved-Cnt       PIC 9(5)    COMP VALUE ZERO.
013800     03  Emp-Cancelled-Cnt      PIC 9(5)    COMP VALUE ZERO.
013900     03  Emp-Denied-Cnt         PIC 9(5)    COMP VALUE ZERO.
014000     03  Emp-Used-Days          PIC 9(3)    VALUE ZERO.
014100     03  Emp-Remaining-Days     PIC S9(4)   VALUE ZERO.
014200*
014300 01  WS-Company-Totals.
014400     03  Co-Pending-Cnt         PIC 9(6)    COMP VALUE ZERO.
014500     03  Co-Approved-Cnt        PIC 9(6)    COMP VALUE ZERO.
014600     03  Co-Cancelled-Cnt       PIC 9(6)    COMP VALUE ZERO.
014700     03  Co-Denied-Cnt          PIC 9(6)    COMP VALUE ZERO.
014800     03  Co-Approval-Rate       PIC 999V99  VALUE ZERO.
014900*
015000 01  WS-Dept-Totals.
015100     03  Dept-Development       PIC 9(5)    COMP VALUE ZERO.
015200     03  Dept-QA-Testing        PIC 9(5)    COMP VALUE ZERO.
015300     03  Dept-Networking        PIC 9(5)    COMP VALUE ZERO.
015400     03  Dept-HR-Team           PIC 9(5)    COMP VALUE ZERO.
015500     03  Dept-Security          PIC 9(5)    COMP VALUE ZERO.
015600     03  Dept-Seals-Market      PIC 9(5)    COMP VALUE ZERO.
015700     03  Dept-Upper             PIC X(15)   VALUE SPACES.
015800     03  Total-Employees        PIC 9(5)    COMP VALUE ZERO.
015900*
016000 01  Error-Messages.
016100     03  PY401   PIC X(33) VALUE "PY401 LEAVE REQUEST FILE ERROR - ".
016200     03  PY301   PIC X(34) VALUE "PY301 EMPLOYEE MASTER OPEN ERROR -".
016300*
016400 LINKAGE                  SECTION.
016500*=================================================================
016600     COPY "wspyctl.cob".
016800*
016900 REPORT                  SECTION.
017000*=================================================================
017100 RD  Leave-Stats-Report
017200     CONTROL      Rpt-Emp-ID
017300     PAGE LIMIT    Ctl-Page-Lines
017400     HEADING       1
017500     FIRST DETAIL  5
017600     LAST  DETAIL  Ctl-Page-Lines.
017700*
017800 01  Report-Lvr-Head  TYPE PAGE HEADING.
017900     03  LINE 1.
018000         05  COL   1  PIC X(17)   SOURCE Prog-Name.
018100         05  COL  50  PIC X(40)   SOURCE Ctl-Co-Name.
018200         05  COL 120  PIC X(5)    VALUE "PAGE ".
018300         05  COL 125  PIC ZZ9     SOURCE PAGE-COUNTER.
018400     03  LINE 2.
018500         05  COL  50  PIC X(30)   VALUE "LEAVE REQUEST REPORT".
018600         05  COL  90  PIC X(7)    VALUE "PERIOD ".
018700         05  COL  97  PIC 99      SOURCE Ctl-Run-Month.
018800         05  COL  99  PIC X       VALUE "/".
018900         05  COL 100  PIC 9(4)    SOURCE Ctl-Run-Year.
019000     03  LINE  4.
019100         05  COL   1              VALUE "REQ-ID".
019200         05  COL   9              VALUE "EMP-ID".
019300         05  COL  17              VALUE "TYPE".
019400         05  COL  29              VALUE "FROM".
019500         05  COL  40              VALUE "TO".
019600         05  COL  51              VALUE "DAYS".
019700         05  COL  58              VALUE "OUTCOME".
019800*
019900 01  Leave-Detail     TYPE DETAIL.
020000     03  LINE PLUS 1.
020100         05  COL   1  PIC 9(5)          SOURCE Rpt-Req-ID.
020200         05  COL   9  PIC 9(5)          SOURCE Rpt-Emp-ID.
020300         05  COL  17  PIC X(10)         SOURCE Rpt-Type.
020400         05  COL  29  PIC 9(8)          SOURCE Rpt-From-Date.
020500         05  COL  40  PIC 9(8)          SOURCE Rpt-To-Date.
020600         05  COL  51  PIC ZZ9           SOURCE Rpt-Days.
020700         05  COL  58  PIC X(9)          SOURCE Rpt-Status.
020800*
020900 01  TYPE CONTROL FOOTING Rpt-Emp-ID LINE PLUS 1.
021000     03  COL   1  PIC X(22)   VALUE "  EMPLOYEE TOTAL USED ".
021100     03  COL  23  PIC ZZ9     SOURCE Emp-Used-Days.
021200     03  COL  28  PIC X(12)   VALUE "  REMAINING ".
021300     03  COL  40  PIC ZZ9     SOURCE Emp-Remaining-Days.
021400*
021500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
021600     03  LINE PLUS 1.
021700         05  COL   1  PIC X(30)   VALUE "REQUESTS PENDING       :".
021800         05  COL  30  PIC ZZZZ9   SOURCE Co-Pending-Cnt.
021900     03  LINE PLUS 1.
022000         05  COL   1  PIC X(30)   VALUE "REQUESTS APPROVED      :".
022100         05  COL  30  PIC ZZZZ9   SOURCE Co-Approved-Cnt.
022200     03  LINE PLUS 1.
022300         05  COL   1  PIC X(30)   VALUE "REQUESTS DENIED        :".
022400         05  COL  30  PIC ZZZZ9   SOURCE Co-Denied-Cnt.
022500     03  LINE PLUS 1.
022600         05  COL   1  PIC X(30)   VALUE "REQUESTS CANCELLED     :".
022700         05  COL  30  PIC ZZZZ9   SOURCE Co-Cancelled-Cnt.
022800     03  LINE PLUS 1.
022900         05  COL   1  PIC X(30)   VALUE "COMPANY APPROVAL RATE %:".
023000         05  COL  30  PIC ZZ9.99  SOURCE Co-Approval-Rate.
023100     03  LINE PLUS 2.
023200         05  COL   1  PIC X(30)   VALUE "DEPT DEVELOPMENT       :".
023300         05  COL  30  PIC ZZZZ9   SOURCE Dept-Development.
023400     03  LINE PLUS 1.
023500         05  COL   1  PIC X(30)   VALUE "DEPT QA TESTING        :".
023600         05  COL  30  PIC ZZZZ9   SOURCE Dept-QA-Testing.
023700     03  LINE PLUS 1.
023800         05  COL   1  PIC X(30)   VALUE "DEPT NETWORKING        :".
023900         05  COL  30  PIC ZZZZ9   SOURCE Dept-Networking.
024000     03  LINE PLUS 1.
024100         05  COL   1  PIC X(30)   VALUE "DEPT HR TEAM           :".
024200         05  COL  30  PIC ZZZZ9   SOURCE Dept-HR-Team.
024300     03  LINE PLUS 1.
024400         05  COL   1  PIC X(30)   VALUE "DEPT SECURITY          :".
024500         05  COL  30  PIC ZZZZ9   SOURCE Dept-Security.
024600     03  LINE PLUS 1.
024700         05  COL   1  PIC X(30)   VALUE "DEPT SEALS MARKET      :".
024800         05  COL  30  PIC ZZZZ9   SOURCE Dept-Seals-Market.
024900     03  LINE PLUS 2.
025000         05  COL   1  PIC X(30)   VALUE "TOTAL EMPLOYEES        :".
025100         05  COL  30  PIC ZZZZ9   SOURCE Total-Employees.
025200*
025300 PROCEDURE DIVISION CHAINING PY-Run-Control.
025400*=================================================================
025500 AA000-Main                SECTION.
025600*--------------------------------------------------------------
025700     PERFORM AA010-Open-Files          THRU AA010-Exit.
025800     PERFORM AA020-Load-Request-Table  THRU AA020-Exit.
025900     PERFORM AA030-Sort-Request-Table  THRU AA030-Exit.
026000     PERFORM AA040-Load-Dept-Totals    THRU AA040-Exit.
026100     PERFORM AA050-Report-Leave        THRU AA050-Exit.
026200     PERFORM AA090-Close-Files         THRU AA090-Exit.
026300     GOBACK.
026400*
026500 AA000-Exit.
026600     EXIT SECTION.
026700*
026800 AA010-Open-Files.
026900*--------------------------------------------------------------
027000     OPEN INPUT PY-Leave-Request-File.
027100     IF PY-Lvr-Status NOT = "00"
027200        DISPLAY PY401 PY-Lvr-Status
027300        MOVE 16 TO RETURN-CODE
027400        GOBACK
027500     END-IF.
027600     OPEN INPUT PY-Employee-File.
027700     IF PY-Emp-Status NOT = "00"
027800        DISPLAY PY301 PY-Emp-Status
027900        MOVE 16 TO RETURN-CODE
028000        GOBACK
028100     END-IF.
028200     OPEN OUTPUT Print-File.
028300     MOVE ZERO TO Co-Pending-Cnt Co-Approved-Cnt Co-Cancelled-Cnt
028400                  Co-Denied-Cnt Co-Approval-Rate.
028500 AA010-Exit.
028600     EXIT.
028700*
028800 AA020-Load-Request-Table.
028900*--------------------------------------------------------------
029000     MOVE "N" TO WS-Lvr-EOF-Switch.
029100     MOVE ZERO TO Req-Count.
029200     PERFORM BB010-Read-Request THRU BB010-Exit.
029300     PERFORM BB020-Load-One-Request THRU BB020-Exit
029400              UNTIL WS-Lvr-EOF.
029500 AA020-Exit.
029600     EXIT.
029700*
029800 AA030-Sort-Request-Table.
029900*--------------------------------------------------------------
030000*    CLASSIC IN-STORE BUBBLE SORT ON EMP-ID (SECONDARY KEY
030100*    REQUEST ID) - THE TABLE IS SMALL ENOUGH PER RUN THAT NO
030200*    SORT/MERGE STEP IS WARRANTED.
030300*
030400     MOVE "N" TO WS-Sorted-Switch.
030500     PERFORM BB030-Sort-One-Pass THRU BB030-Exit
030600              UNTIL WS-Table-Sorted.
030700 AA030-Exit.
030800     EXIT.
030900*
031000 AA040-Load-Dept-Totals.
031100*--------------------------------------------------------------
031200     MOVE "N" TO WS-Emp-EOF-Switch.
031300     MOVE ZERO TO Total-Employees Dept-Development Dept-QA-Testing
031400                  Dept-Networking Dept-HR-Team Dept-Security
031500                  Dept-Seals-Market.
031600     PERFORM BB040-Read-Employee THRU BB040-Exit.
031700     PERFORM BB045-Bucket-One-Employee THRU BB045-Exit
031800              UNTIL WS-Emp-EOF.
031900 AA040-Exit.
032000     EXIT.
032100*
032200 AA050-Report-Leave.
032300*--------------------------------------------------------------
032400     INITIATE Leave-Stats-Report.
032500     MOVE ZERO TO Emp-Pending-Cnt Emp-Approved-Cnt
032600                  Emp-Cancelled-Cnt Emp-Denied-Cnt
032700                  Emp-Used-Days Emp-Remaining-Days.
032800     PERFORM BB100-Report-One-Request THRU BB100-Exit
032900              VARYING Req-Idx FROM 1 BY 1
033000              UNTIL Req-Idx > Req-Count.
033100     IF (Co-Approved-Cnt + Co-Denied-Cnt) > ZERO
033200        COMPUTE Co-Approval-Rate ROUNDED =
033300                 (Co-Approved-Cnt / (Co-Approved-Cnt +
033400                  Co-Denied-Cnt)) * 100
033500     ELSE
033600        MOVE ZERO TO Co-Approval-Rate
033700     END-IF.
033800     TERMINATE Leave-Stats-Report.
033900 AA050-Exit.
034000     EXIT.
034100*
034200 AA090-Close-Files.
034300     CLOSE PY-Leave-Request-File PY-Employee-File Print-File.
034400 AA090-Exit.
034500     EXIT.
034600*
034700 BB010-Read-Request.
034800*--------------------------------------------------------------
034900     READ PY-Leave-Request-File INTO PY-Leave-Request-Record
035000          AT END
035100          MOVE "Y" TO WS-Lvr-EOF-Switch
035200     END-READ.
035300 BB010-Exit.
035400     EXIT.
035500*
035600 BB020-Load-One-Request.
035700*--------------------------------------------------------------
035800     ADD 1 TO Req-Count.
035900     MOVE Lvr-ID        TO Req-ID        (Req-Count).
036000     MOVE Lvr-Emp-ID    TO Req-Emp-ID    (Req-Count).
036100     MOVE Lvr-Type      TO Req-Type      (Req-Count).
036200     MOVE Lvr-From-Date TO Req-From-Date (Req-Count).
036300     MOVE Lvr-To-Date   TO Req-To-Date   (Req-Count).
036400     MOVE Lvr-Days      TO Req-Days      (Req-Count).
036500     MOVE Lvr-Status    TO Req-Status    (Req-Count).
036600     PERFORM BB010-Read-Request THRU BB010-Exit.
036700 BB020-Exit.
036800     EXIT.
036900*
037000 BB030-Sort-One-Pass.
037100*--------------------------------------------------------------
037200     MOVE "Y" TO WS-Sorted-Switch.
037300     IF Req-Count < 2
037400        GO TO BB030-Exit
037500     END-IF.
037600     PERFORM BB035-Compare-Adjacent THRU BB035-Exit
037700              VARYING Req-Idx FROM 1 BY 1
037800              UNTIL Req-Idx > Req-Count - 1.
037900 BB030-Exit.
038000     EXIT.
038100*
038200 BB035-Compare-Adjacent.
038300*--------------------------------------------------------------
038400     IF Req-Emp-ID (Req-Idx) > Req-Emp-ID (Req-Idx + 1)
038500        PERFORM BB037-Swap-Entries THRU BB037-Exit
038600        MOVE "N" TO WS-Sorted-Switch
038700     ELSE
038800        IF Req-Emp-ID (Req-Idx) = Req-Emp-ID (Req-Idx + 1)
038900           AND Req-ID (Req-Idx) > Req-ID (Req-Idx + 1)
039000           PERFORM BB037-Swap-Entries THRU BB037-Exit
039100           MOVE "N" TO WS-Sorted-Switch
039200        END-IF
039300     END-IF.
039400 BB035-Exit.
039500     EXIT.
039600*
039700 BB037-Swap-Entries.
039800*--------------------------------------------------------------
039900     MOVE Req-ID        (Req-Idx) TO WS-Swap-ID.
040000     MOVE Req-Emp-ID    (Req-Idx) TO WS-Swap-Emp-ID.
040100     MOVE Req-Type      (Req-Idx) TO WS-Swap-Type.
040200     MOVE Req-From-Date (Req-Idx) TO WS-Swap-From-Date.
040300     MOVE Req-To-Date   (Req-Idx) TO WS-Swap-To-Date.
040400     MOVE Req-Days      (Req-Idx) TO WS-Swap-Days.
040500     MOVE Req-Status    (Req-Idx) TO WS-Swap-Status.
040600     MOVE Req-ID        (Req-Idx + 1) TO Req-ID        (Req-Idx).
040700     MOVE Req-Emp-ID    (Req-Idx + 1) TO Req-Emp-ID    (Req-Idx).
040800     MOVE Req-Type      (Req-Idx + 1) TO Req-Type      (Req-Idx).
040900     MOVE Req-From-Date (Req-Idx + 1) TO Req-From-Date (Req-Idx).
041000     MOVE Req-To-Date   (Req-Idx + 1) TO Req-To-Date   (Req-Idx).
041100     MOVE Req-Days      (Req-Idx + 1) TO Req-Days      (Req-Idx).
041200     MOVE Req-Status    (Req-Idx + 1) TO Req-Status    (Req-Idx).
041300     MOVE WS-Swap-ID         TO Req-ID        (Req-Idx + 1).
041400     MOVE WS-Swap-Emp-ID     TO Req-Emp-ID    (Req-Idx + 1).
041500     MOVE WS-Swap-Type       TO Req-Type      (Req-Idx + 1).
041600     MOVE WS-Swap-From-Date  TO Req-From-Date (Req-Idx + 1).
041700     MOVE WS-Swap-To-Date    TO Req-To-Date   (Req-Idx + 1).
041800     MOVE WS-Swap-Days       TO Req-Days      (Req-Idx + 1).
041900     MOVE WS-Swap-Status     TO Req-Status    (Req-Idx + 1).
042000 BB037-Exit.
042100     EXIT.
042200*
042300 BB040-Read-Employee.
042400*--------------------------------------------------------------
042500     READ PY-Employee-File INTO PY-Employee-Record
042600          AT END
042700          MOVE "Y" TO WS-Emp-EOF-Switch
042800     END-READ.
042900 BB040-Exit.
043000     EXIT.
043100*
043200 BB045-Bucket-One-Employee.
043300*--------------------------------------------------------------
043400     ADD 1 TO Total-Employees.
043500     MOVE Emp-Department TO Dept-Upper.
043600     INSPECT Dept-Upper CONVERTING
043700              "abcdefghijklmnopqrstuvwxyz"
043800           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043900     EVALUATE Dept-Upper
044000        WHEN "DEVELOPMENT"
044100           ADD 1 TO Dept-Development
044200        WHEN "QA TESTING"
044300           ADD 1 TO Dept-QA-Testing
044400        WHEN "NETWORKING"
044500           ADD 1 TO Dept-Networking
044600        WHEN "HR TEAM"
044700           ADD 1 TO Dept-HR-Team
044800        WHEN "SECURITY"
044900           ADD 1 TO Dept-Security
045000        WHEN "SEALS MARKET"
045100           ADD 1 TO Dept-Seals-Market
045200     END-EVALUATE.
045300     PERFORM BB040-Read-Employee THRU BB040-Exit.
045400 BB045-Exit.
045500     EXIT.
045600*
045700 BB100-Report-One-Request.
045800*--------------------------------------------------------------
045900*    A CHANGE OF EMP-ID AGAINST THE PREVIOUS TABLE ENTRY ROLLS
046000*    THE PER-EMPLOYEE ACCUMULATORS BACK TO ZERO BEFORE THE NEW
046100*    EMPLOYEE'S FIRST DETAIL LINE - REPORT WRITER DRIVES THE
046200*    ACTUAL CONTROL FOOTING FROM RPT-EMP-ID ITSELF.
046300*
046400     IF Req-Idx > 1
046500        AND Req-Emp-ID (Req-Idx) NOT = Req-Emp-ID (Req-Idx - 1)
046600        MOVE ZERO TO Emp-Pending-Cnt Emp-Approved-Cnt
046700                     Emp-Cancelled-Cnt Emp-Denied-Cnt
046800                     Emp-Used-Days
046900     END-IF.
047000     MOVE Req-ID        (Req-Idx) TO Rpt-Req-ID.
047100     MOVE Req-Emp-ID    (Req-Idx) TO Rpt-Emp-ID.
047200     MOVE Req-Type      (Req-Idx) TO Rpt-Type.
047300     MOVE Req-From-Date (Req-Idx) TO Rpt-From-Date.
047400     MOVE Req-To-Date   (Req-Idx) TO Rpt-To-Date.
047500     MOVE Req-Days      (Req-Idx) TO Rpt-Days.
047600     MOVE Req-Status    (Req-Idx) TO Rpt-Status.
047700     EVALUATE Req-Status (Req-Idx)
047800        WHEN "PENDING"
047900           ADD 1 TO Emp-Pending-Cnt Co-Pending-Cnt
048000        WHEN "APPROVED"
048100           ADD 1 TO Emp-Approved-Cnt Co-Approved-Cnt
048200           ADD Req-Days (Req-Idx) TO Emp-Used-Days
048300        WHEN "CANCELLED"
048400           ADD 1 TO Emp-Cancelled-Cnt Co-Cancelled-Cnt
048500           ADD Req-Days (Req-Idx) TO Emp-Used-Days
048600        WHEN "DENIED"
048700        WHEN "REJECTED"
048800           ADD 1 TO Emp-Denied-Cnt Co-Denied-Cnt
048900           ADD Req-Days (Req-Idx) TO Emp-Used-Days
049000     END-EVALUATE.
049100     COMPUTE Emp-Remaining-Days = 40 - Emp-Used-Days.
049200     IF Emp-Remaining-Days < ZERO
049300        MOVE ZERO TO Emp-Remaining-Days
049400     END-IF.
049500     IF WS-Debug-Switch IS ON
049600        DISPLAY "REQ " Rpt-Req-ID " EMP " Rpt-Emp-ID
049700                " USED " Emp-Used-Days " REM " Emp-Remaining-Days
049800     END-IF.
049900     GENERATE Leave-Detail.
050000 BB100-Exit.
050100     EXIT.
050200*
