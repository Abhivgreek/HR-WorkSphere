000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYRUN.
000500 AUTHOR.                 V B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           21/10/1987.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1987-2026 V B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - MONTHLY PAYROLL RUN.
001200*                        READS THE EMPLOYEE MASTER, BUILDS ONE
001300*                        DRAFT PAYROLL RECORD PER ACTIVE, NOT-
001400*                        ALREADY-RUN EMPLOYEE AND APPLIES THE
001500*                        STANDARD MONTHLY CALCULATION (SEE BB100).
001600*    VERSION.            SEE PROG-NAME IN WS.
001700*    CALLED MODULES.     NONE.
001800*    FILES USED.         PYEMP.DAT   EMPLOYEE MASTER (INPUT).
001900*                        PYPAY.DAT   PAYROLL FILE (UPDATE).
002000*    ERROR MESSAGES USED.
002100*                        PY101 - PY103.
002200*
002300* CHANGES:
002400* 21/10/87 VBC   1.0.00  CREATED - FIRST WRITTEN FOR THE MONTHLY  VBC2110 
002500*                        RUN, BASIC CALCULATION ONLY.
002600* 14/03/88 VBC   1.0.01  ADDED DUPLICATE GUARD - PAYROLL FILE IS  VBC1403 
002700*                        NOW SCANNED FIRST FOR THE RUN PERIOD.
002800* 02/11/89 VBC   1.0.02  ATTENDANCE PRORATION ADDED TO BB100 -    VBC0211 
002900*                        NET WAS PREVIOUSLY GROSS LESS DEDNS
003000*                        WITH NO ALLOWANCE FOR LEAVE TAKEN.
003100* 19/06/91 VBC   1.0.03  INCOME TAX SLAB TABLE MOVED OUT TO       VBC1906 
003200*                        WSPYTAX.COB SO PYPAYSLP CAN SHARE IT.
003300* 07/09/93 VBC   1.0.04  TOT-GROSS/TOT-NET WIDENED - OVERFLOWED   VBC0709 
003400*                        ON THE SALES-TEAM RUN OF 08/93.
003500* 24/02/97 VBC   1.0.05  DUPLICATE TABLE RAISED FROM 2000 TO      VBC2402 
003600*                        5000 ENTRIES FOR THE MERGED SITE RUN.
003700* 11/01/99 VBC   1.0.06  Y2K - RUN-YEAR IS ALREADY 4 DIGIT, NO    VBC1101 
003800*                        CHANGE NEEDED, CONFIRMED BY TESTING.
003900* 30/05/02 VBC   1.0.07  SEARCH REPLACED THE OLD PERFORM VARYING  VBC3005 
004000*                        SCAN OF THE DUPLICATE TABLE - FASTER.
004100* 18/08/06 VBC   1.0.08  PAY-ID ASSIGNMENT FIXED TO CARRY OVER    VBC1808 
004200*                        THE HIGHEST ID SEEN ACROSS ALL PERIODS,
004300*                        NOT JUST THE CURRENT ONE.
004400* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
004500* 21/10/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION -   VBC2110 
004600*                        REPLACED US PAYROLL FIELDS THROUGHOUT.
004700* 13/11/25 VBC   2.0.01  CHG WSA-DATE TEST FROM 000000 TO         VBC1311 
004800*                        00000000, SAME FIX AS PY000.
004900*
005000*-----------------------------------------------------------------
005100* COPYRIGHT NOTICE.
005200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005300* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
005400* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
005500* SEE THE FILE COPYING FOR DETAILS.
005600*-----------------------------------------------------------------
005700*
005800 ENVIRONMENT              DIVISION.
005900*=================================================================
006000 CONFIGURATION            SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 IS WS-Debug-Switch.
006400 INPUT-OUTPUT             SECTION.
006500 FILE-CONTROL.
006600     SELECT PY-Employee-File  ASSIGN TO "PYEMP"
006700            ORGANIZATION     IS SEQUENTIAL
006800            FILE STATUS      IS PY-Emp-Status.
006900     SELECT OPTIONAL PY-Payroll-File
007000            ASSIGN TO        "PYPAY"
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS PY-Pay-Status.
007300*
007400 DATA                     DIVISION.
007500*=================================================================
007600 FILE                     SECTION.
007700 FD  PY-Employee-File.
007800 01  FD-Employee-Record        PIC X(140).
007900*
008000 FD  PY-Payroll-File.
008100 01  FD-Payroll-Record         PIC X(103).
008200*
008300 WORKING-STORAGE          SECTION.
008400*-----------------------------------------------------------------
008500 77  Prog-Name                 PIC X(15)  VALUE "PYRUN (2.0.01)".
008600*
008700 COPY "wspyemp.cob".
008800*
008900 COPY "wspypay.cob".
009000*
009100 COPY "wspytax.cob".
009200*
009300 01  WS-Switches.
009400     03  PY-Emp-Status          PIC XX      VALUE ZERO.
009500     03  PY-Pay-Status          PIC XX      VALUE ZERO.
009600     03  WS-Emp-EOF-Switch      PIC X       VALUE "N".
009700         88  WS-Emp-EOF         VALUE "Y".
009800     03  WS-Pay-EOF-Switch      PIC X       VALUE "N".
009900         88  WS-Pay-EOF         VALUE "Y".
010000*
010100 01  WS-Dup-Table.
010200     03  Dup-Count              PIC 9(4)    COMP VALUE ZERO.
010300     03  Dup-Entry OCCURS 1 TO 5000 TIMES
010400                   DEPENDING ON Dup-Count
010500                   INDEXED BY Dup-Idx.
010600         05  Dup-Emp-ID         PIC 9(5)    COMP.
010700*
010800 01  WS-Work-Fields.
010900     03  WS-Next-Pay-ID         PIC 9(5)    COMP VALUE ZERO.
011000     03  WS-Annual-Gross        PIC 9(9)V99      VALUE ZERO.
011100     03  WS-Annual-Tax          PIC 9(8)V99      VALUE ZERO.
011200     03  WS-Slab-Idx            PIC 9       COMP VALUE ZERO.
011300*
011400 01  Error-Messages.
011500     03  PY101   PIC X(40) VALUE "PY101 EMPLOYEE MASTER NOT FOUND- PYEMP".
011600     03  PY102   PIC X(36) VALUE "PY102 PAYROLL FILE OPEN ERROR - ST=".
011700     03  PY103   PIC X(30) VALUE "PY103 PAYROLL RUN COMPLETE FOR".
011800*
011900 LINKAGE                  SECTION.
012000*=================================================================
012100     COPY "wspyctl.cob".
012300*
012400 PROCEDURE DIVISION CHAINING PY-Run-Control.
012500*=================================================================
012600 AA000-Main                SECTION.
012700*--------------------------------------------------------------
012800     PERFORM AA010-Init-Work-Areas    THRU AA010-Exit.
012900     PERFORM AA020-Open-Files         THRU AA020-Exit.
013000     PERFORM AA030-Load-Dup-Table     THRU AA030-Exit.
013100     PERFORM AA050-Process-Employees  THRU AA050-Exit.
013200     PERFORM AA090-Close-Files        THRU AA090-Exit.
013300     PERFORM AA095-Display-Totals     THRU AA095-Exit.
013400     GOBACK.
013500*
013600 AA000-Exit.
013700     EXIT SECTION.
013800*
013900 AA010-Init-Work-Areas.
014000*--------------------------------------------------------------
014100     MOVE ZERO    TO Tot-Emp-Read Tot-Skip-Inactive
014200                     Tot-Skip-Duplicate Tot-Written
014300                     Tot-Gross Tot-Deductions Tot-Net
014400                     WS-Next-Pay-ID Dup-Count.
014500     MOVE Ctl-Run-Month  TO Tot-Month.
014600     MOVE Ctl-Run-Year   TO Tot-Year.
014700     PERFORM BB900-Load-Tax-Slabs THRU BB900-Exit.
014800 AA010-Exit.
014900     EXIT.
015000*
015100 AA020-Open-Files.
015200*--------------------------------------------------------------
015300     OPEN INPUT PY-Employee-File.
015400     IF PY-Emp-Status NOT = "00"
015500        DISPLAY PY101
015600        MOVE 16 TO RETURN-CODE
015700        GOBACK
015800     END-IF.
015900 AA020-Exit.
016000     EXIT.
016100*
016200 AA030-Load-Dup-Table.
016300*--------------------------------------------------------------
016400*    FIRST PASS OVER THE EXISTING PAYROLL FILE - BUILDS THE
016500*    DUPLICATE-GUARD TABLE FOR THIS RUN PERIOD AND CARRIES
016600*    FORWARD THE HIGHEST PAY-ID SEEN, WHATEVER THE PERIOD.
016700*
016800     OPEN INPUT PY-Payroll-File.
016900     IF PY-Pay-Status = "35"
017000        MOVE "N" TO WS-Pay-EOF-Switch
017100        GO TO AA030-Exit
017200     END-IF.
017300     IF PY-Pay-Status NOT = "00"
017400        DISPLAY PY102 PY-Pay-Status
017500        MOVE 16 TO RETURN-CODE
017600        GOBACK
017700     END-IF.
017800     MOVE "N" TO WS-Pay-EOF-Switch.
017900     PERFORM AA035-Read-Payroll THRU AA035-Exit.
018000     PERFORM AA040-Scan-One-Payroll THRU AA040-Exit
018100              UNTIL WS-Pay-EOF.
018200     CLOSE PY-Payroll-File.
018300 AA030-Exit.
018400     EXIT.
018500*
018600 AA035-Read-Payroll.
018700     READ PY-Payroll-File INTO PY-Payroll-Record
018800          AT END
018900          MOVE "Y" TO WS-Pay-EOF-Switch
019000     END-READ.
019100 AA035-Exit.
019200     EXIT.
019300*
019400 AA040-Scan-One-Payroll.
019500     IF Pay-ID > WS-Next-Pay-ID
019600        MOVE Pay-ID TO WS-Next-Pay-ID
019700     END-IF.
019800     IF Pay-Month = Ctl-Run-Month AND Pay-Year = Ctl-Run-Year
019900        ADD 1 TO Dup-Count
020000        MOVE Pay-Emp-ID TO Dup-Emp-ID (Dup-Count)
020100     END-IF.
020200     PERFORM AA035-Read-Payroll THRU AA035-Exit.
020300 AA040-Exit.
020400     EXIT.
020500*
020600 AA050-Process-Employees.
020700*--------------------------------------------------------------
020800     OPEN EXTEND PY-Payroll-File.
020900     IF PY-Pay-Status = "05" OR PY-Pay-Status = "00"
021000        NEXT SENTENCE
021100     ELSE
021200        DISPLAY PY102 PY-Pay-Status
021300        MOVE 16 TO RETURN-CODE
021400        GOBACK
021500     END-IF.
021600     MOVE "N" TO WS-Emp-EOF-Switch.
021700     PERFORM BB010-Read-Employee THRU BB010-Exit.
021800     PERFORM BB050-Process-One-Employee THRU BB050-Exit
021900              UNTIL WS-Emp-EOF.
022000     CLOSE PY-Payroll-File.
022100 AA050-Exit.
022200     EXIT.
022300*
022400 AA090-Close-Files.
022500     CLOSE PY-Employee-File.
022600 AA090-Exit.
022700     EXIT.
022800*
022900 AA095-Display-Totals.
023000     DISPLAY PY103 " " Ctl-Run-Month "/" Ctl-Run-Year.
023100     DISPLAY "EMPLOYEES READ        - " Tot-Emp-Read.
023200     DISPLAY "SKIPPED INACTIVE      - " Tot-Skip-Inactive.
023300     DISPLAY "SKIPPED DUPLICATE     - " Tot-Skip-Duplicate.
023400     DISPLAY "PAYROLL RECORDS WRITE - " Tot-Written.
023500     DISPLAY "TOTAL GROSS           - " Tot-Gross.
023600     DISPLAY "TOTAL DEDUCTIONS      - " Tot-Deductions.
023700     DISPLAY "TOTAL NET             - " Tot-Net.
023800 AA095-Exit.
023900     EXIT.
024000*
024100 BB010-Read-Employee.
024200*--------------------------------------------------------------
024300     READ PY-Employee-File INTO PY-Employee-Record
024400          AT END
024500          MOVE "Y" TO WS-Emp-EOF-Switch
024600     END-READ.
024700 BB010-Exit.
024800     EXIT.
024900*
025000 BB050-Process-One-Employee.
025100*--------------------------------------------------------------
025200     ADD 1 TO Tot-Emp-Read.
025300     IF NOT Emp-Is-Active
025400        ADD 1 TO Tot-Skip-Inactive
025500        GO TO BB050-Next
025600     END-IF.
025700     PERFORM BB060-Check-Duplicate THRU BB060-Exit.
025800     IF WS-Debug-Switch IS ON
025900        DISPLAY "CHECKING EMP " Emp-ID
026000     END-IF.
026100     IF Dup-Idx NOT = ZERO
026200        ADD 1 TO Tot-Skip-Duplicate
026300        GO TO BB050-Next
026400     END-IF.
026500     PERFORM BB080-Build-Payroll-Record THRU BB080-Exit.
026600     PERFORM BB100-Calc-Payroll         THRU BB100-Exit.
026700     WRITE FD-Payroll-Record FROM PY-Payroll-Record.
026800     ADD 1          TO Tot-Written.
026900     ADD Pay-Gross   TO Tot-Gross.
027000     ADD Pay-Tot-Ded TO Tot-Deductions.
027100     ADD Pay-Net     TO Tot-Net.
027200 BB050-Next.
027300     PERFORM BB010-Read-Employee THRU BB010-Exit.
027400 BB050-Exit.
027500     EXIT.
027600*
027700 BB060-Check-Duplicate.
027800*--------------------------------------------------------------
027900     SET Dup-Idx TO ZERO.
028000     IF Dup-Count = ZERO
028100        GO TO BB060-Exit
028200     END-IF.
028300     SET Dup-Idx TO 1.
028400     SEARCH Dup-Entry
028500            AT END
028600            SET Dup-Idx TO ZERO
028700            WHEN Dup-Emp-ID (Dup-Idx) = Emp-ID
028800            CONTINUE
028900     END-SEARCH.
029000 BB060-Exit.
029100     EXIT.
029200*
029300 BB080-Build-Payroll-Record.
029400*--------------------------------------------------------------
029500     ADD 1 TO WS-Next-Pay-ID.
029600     MOVE WS-Next-Pay-ID TO Pay-ID.
029700     MOVE Emp-ID         TO Pay-Emp-ID.
029800     MOVE Emp-Salary     TO Pay-Basic.
029900     MOVE ZERO           TO Pay-Other-Allow Pay-Other-Ded.
030000     MOVE Ctl-Run-Month  TO Pay-Month.
030100     MOVE Ctl-Run-Year   TO Pay-Year.
030200     MOVE 22             TO Pay-Work-Days Pay-Present-Days.
030300     MOVE ZERO           TO Pay-Leave-Days.
030400     MOVE "DRAFT"        TO Pay-Status.
030500 BB080-Exit.
030600     EXIT.
030700*
030800 BB100-Calc-Payroll.
030900*--------------------------------------------------------------
031000*    U1 - MONTHLY PAYROLL CALCULATION.  ONLY APPLIES WHEN
031100*    PAY-BASIC IS GREATER THAN ZERO - OTHERWISE THE RECORD
031200*    IS LEFT AS BUILT BY BB080, UNCALCULATED.
031300*
031400     IF Pay-Basic NOT > ZERO
031500        GO TO BB100-Exit
031600     END-IF.
031700     COMPUTE Pay-HRA       ROUNDED = Pay-Basic * 0.40.
031800     MOVE 2000.00          TO Pay-Transport.
031900     MOVE 1500.00          TO Pay-Medical.
032000     COMPUTE Pay-Gross     ROUNDED =
032100              Pay-Basic + Pay-HRA + Pay-Transport
032200            + Pay-Medical + Pay-Other-Allow.
032300     COMPUTE Pay-PF        ROUNDED = Pay-Gross * 0.12.
032400     COMPUTE Pay-ESI       ROUNDED = Pay-Gross * 0.0175.
032500     MOVE 200.00           TO Pay-Prof-Tax.
032600     COMPUTE Pay-Insurance ROUNDED = Pay-Gross * 0.02.
032700     COMPUTE WS-Annual-Gross ROUNDED = Pay-Gross * 12.
032800     PERFORM BB150-Calc-Income-Tax THRU BB150-Exit.
032900     COMPUTE Pay-Income-Tax ROUNDED = WS-Annual-Tax / 12.
033000     COMPUTE Pay-Tot-Ded   ROUNDED =
033100              Pay-PF + Pay-ESI + Pay-Prof-Tax
033200            + Pay-Income-Tax + Pay-Insurance + Pay-Other-Ded.
033300     IF Pay-Work-Days > ZERO
033400        COMPUTE Pay-Net ROUNDED =
033500               (Pay-Gross - Pay-Tot-Ded) * Pay-Present-Days
033600                / Pay-Work-Days
033700     ELSE
033800        COMPUTE Pay-Net ROUNDED = Pay-Gross - Pay-Tot-Ded
033900     END-IF.
034000 BB100-Exit.
034100     EXIT.
034200*
034300 BB150-Calc-Income-Tax.
034400*--------------------------------------------------------------
034500*    PROGRESSIVE SLAB LOOK-UP - SEE WSPYTAX.COB.  ANNUAL TAX
034600*    IS THE SLAB BASE PLUS THE RATE ON THE EXCESS OVER THE
034700*    LOWER BOUND OF THE SLAB THE ANNUAL GROSS FALLS INTO.
034800*
034900     MOVE ZERO TO WS-Annual-Tax.
035000     MOVE 1    TO WS-Slab-Idx.
035100     PERFORM BB160-Test-One-Slab THRU BB160-Exit
035200              UNTIL WS-Slab-Idx > 4.
035300 BB150-Exit.
035400     EXIT.
035500*
035600 BB160-Test-One-Slab.
035700     IF WS-Annual-Gross > Slab-Lower-Bound (WS-Slab-Idx)
035800        AND (WS-Annual-Gross NOT > Slab-Upper-Bound (WS-Slab-Idx)
035900        OR   WS-Slab-Idx = 4)
036000        COMPUTE WS-Annual-Tax ROUNDED =
036100                 Slab-Base-Tax (WS-Slab-Idx)
036200               + (WS-Annual-Gross - Slab-Lower-Bound (WS-Slab-Idx))
036300                 * Slab-Rate (WS-Slab-Idx)
036400        MOVE 5 TO WS-Slab-Idx
036500     ELSE
036600        ADD 1 TO WS-Slab-Idx
036700     END-IF.
036800 BB160-Exit.
036900     EXIT.
037000*
037100 BB900-Load-Tax-Slabs.
037200*--------------------------------------------------------------
037300     MOVE 0          TO Slab-1-Lower.
037400     MOVE 250000.00  TO Slab-1-Upper.
037500     MOVE 0.000      TO Slab-1-Rate.
037600     MOVE 0          TO Slab-1-Base.
037700     MOVE 250000.00  TO Slab-2-Lower.
037800     MOVE 500000.00  TO Slab-2-Upper.
037900     MOVE 0.050      TO Slab-2-Rate.
038000     MOVE 0          TO Slab-2-Base.
038100     MOVE 500000.00  TO Slab-3-Lower.
038200     MOVE 1000000.00 TO Slab-3-Upper.
038300     MOVE 0.200      TO Slab-3-Rate.
038400     MOVE 12500.00   TO Slab-3-Base.
038500     MOVE 1000000.00 TO Slab-4-Lower.
038600     MOVE 9999999.99 TO Slab-4-Upper.
038700     MOVE 0.300      TO Slab-4-Rate.
038800     MOVE 112500.00  TO Slab-4-Base.
038900 BB900-Exit.
039000     EXIT.
039100*
