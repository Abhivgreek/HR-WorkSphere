000100* IDENTIFICATION DIVISION.
000200*=================================================================
000300 IDENTIFICATION          DIVISION.
000400 PROGRAM-ID.             PYSTAT.
000500 AUTHOR.                 V B COEN.
000600 INSTALLATION.           APPLEWOOD COMPUTERS - HR WORKSPHERE.
000700 DATE-WRITTEN.           04/02/1988.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1988-2026 V B COEN.
001000*
001100*    REMARKS.            HR WORKSPHERE - PAYROLL STATUS LIFECYCLE.
001200*                        BULK APPROVE-ALL AND PAY-ALL PASSES OVER
001300*                        THE PAYROLL FILE FOR ONE RUN PERIOD, PLUS
001400*                        A SINGLE-RECORD MARK-PAID/APPROVE/DELETE
001500*                        PASS KEYED BY CTL-SINGLE-PAY-ID ON THE
001600*                        RUN CONTROL CARD.  ONE CARD, ONE OF THE
001700*                        FIVE RUN-MODES, ONE PASS OVER THE FILE.
001800*    CALLED MODULES.     NONE.
001900*    FILES USED.         PYPAY.DAT   PAYROLL FILE (UPDATE, I-O).
002000*                        PYPAYO.DAT  PAYROLL COPY-OUT FILE, USED
002100*                                    ONLY BY THE SINGLE-RECORD PASS
002200*                                    (SEQUENTIAL ORGANISATION HAS NO
002300*                                    DELETE VERB - A DELETE-ONE
002400*                                    REQUEST IS HONOURED BY COPYING
002500*                                    EVERY RECORD EXCEPT THE ONE
002600*                                    ASKED FOR THROUGH TO A NEW
002700*                                    FILE, THE OPERATOR'S JCL THEN
002800*                                    RENAMES IT OVER PYPAY.DAT).
002900*    ERROR MESSAGES USED.
003000*                        PY201 - PY206.
003100*
003200* CHANGES:
003300* 04/02/88 VBC   1.0.00  CREATED - APPROVE-ALL PASS ONLY.         VBC0402 
003400* 22/07/90 VBC   1.0.01  PAY-ALL PASS ADDED, DRIVEN BY THE SAME   VBC2207 
003500*                        CONTROL CARD RUN-MODE BYTE AS APPROVE.
003600* 15/05/94 VBC   1.0.02  SINGLE-RECORD MARK-PAID/DELETE GUARDS    VBC1505 
003700*                        MOVED IN HERE FROM PYEMPMNT - BELONGS
003800*                        WITH THE REST OF THE STATE MACHINE.
003900* 09/01/99 VBC   1.0.03  Y2K - CTL-RUN-YEAR CONFIRMED 4-DIGIT IN  VBC0901 
004000*                        THE CONTROL CARD, NO CHANGE REQUIRED.
004100* 26/10/03 VBC   1.0.04  REWRITE LOOP NOW COUNTS RECORDS LEFT     VBC2610 
004200*                        UNCHANGED AS WELL AS RECORDS CHANGED -
004300*                        OPERATOR KEPT ASKING WHY THE COUNTS
004400*                        DIDN'T ADD UP TO THE FILE SIZE.
004500* 16/04/24 VBC           COPYRIGHT NOTICE UPDATE.                 VBC1604 
004600* 23/10/25 VBC   2.0.00  REBUILT FOR HR WORKSPHERE CONVERSION.    VBC2310 
004700* 29/01/26 VBC   2.0.01  DRIVEN OFF CTL-RUN-MODE IN WSPYCTL.COB   VBC2901 
004800*                        RATHER THAN A SEPARATE PARAMETER.
004900* 10/02/26 VBC   2.0.02  THE 1.0.02 GUARD PARAGRAPHS WERE NEVER   VBC1002 
005000*                        ACTUALLY REACHED - THERE WAS NO CALLER.
005100*                        WIRED THEM INTO A NEW SINGLE-RECORD
005200*                        PASS DRIVEN BY CTL-MARK-ONE-PAID/
005300*                        CTL-APPROVE-ONE/CTL-DELETE-ONE, SAME
005400*                        CONTROL-CARD-CARRIES-THE-REQUEST IDEA
005500*                        AS THE BULK PASSES ABOVE - NOT A CALL
005600*                        FROM PYEMPMNT AFTER ALL.
005700*
005800*-----------------------------------------------------------------
005900* COPYRIGHT NOTICE.
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* HR WORKSPHERE SYSTEM AND ARE COPYRIGHT (C) V B COEN 1987-2026
006200* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
006300* SEE THE FILE COPYING FOR DETAILS.
006400*-----------------------------------------------------------------
006500*
006600 ENVIRONMENT              DIVISION.
006700*=================================================================
006800 CONFIGURATION            SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 IS WS-Debug-Switch.
007200 INPUT-OUTPUT             SECTION.
007300 FILE-CONTROL.
007400     SELECT PY-Payroll-File   ASSIGN TO "PYPAY"
007500            ORGANIZATION     IS SEQUENTIAL
007600            ACCESS MODE      IS SEQUENTIAL
007700            FILE STATUS      IS PY-Pay-Status.
007800     SELECT OPTIONAL PY-Payroll-Out-File
007900            ASSIGN TO        "PYPAYO"
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS PY-Pay-Out-Status.
008200*
008300 DATA                     DIVISION.
008400*=================================================================
008500 FILE                     SECTION.
008600 FD  PY-Payroll-File.
008700 01  FD-Payroll-Record         PIC X(103).
008800*
008900 FD  PY-Payroll-Out-File.
009000 01  FD-Payroll-Out-Record     PIC X(103).
009100*
009200 WORKING-STORAGE          SECTION.
009300*-----------------------------------------------------------------
009400 77  Prog-Name                 PIC X(15)  VALUE "PYSTAT (2.0.02)".
009500*
009600 COPY "wspypay.cob".
009700*
009800 01  WS-Switches.
009900     03  PY-Pay-Status          PIC XX      VALUE ZERO.
010000     03  PY-Pay-Out-Status      PIC XX      VALUE ZERO.
010100     03  WS-Pay-EOF-Switch      PIC X       VALUE "N".
010200         88  WS-Pay-EOF         VALUE "Y".
010300     03  WS-Rec-Changed-Switch  PIC X       VALUE "N".
010400     03  WS-Found-Switch        PIC X       VALUE "N".
010500         88  WS-Record-Found    VALUE "Y".
010600*
010700 01  WS-Work-Fields.
010800     03  WS-Read-Count          PIC 9(5)    COMP VALUE ZERO.
010900     03  WS-Changed-Count       PIC 9(5)    COMP VALUE ZERO.
011000     03  WS-Unchanged-Count     PIC 9(5)    COMP VALUE ZERO.
011100*
011200*    GUARD RESULT - SET BY BB200/BB300/BB400, TESTED BY BB150
011300*    WHICH DROVE THE CALL, AND DISPLAYED BY BB100 AT END OF PASS.
011400 01  WS-Guard-Result.
011500     03  Grd-OK-Switch          PIC X       VALUE "Y".
011600         88  Grd-Is-OK          VALUE "Y".
011700     03  Grd-Reason             PIC X(30)   VALUE SPACES.
011800*    SINGLE-FIELD VIEW OF THE GUARD RESULT - USED WHEN THE PASS
011900*    JUST WANTS TO LOG THE WHOLE THING IN ONE MOVE.
012000 01  WS-Guard-Message REDEFINES WS-Guard-Result
012100                         PIC X(31).
012200*
012300 01  Error-Messages.
012400     03  PY201   PIC X(34) VALUE "PY201 PAYROLL FILE OPEN ERROR - ST=".
012500     03  PY202   PIC X(34) VALUE "PY202 APPROVE-ALL PASS COMPLETE -".
012600     03  PY203   PIC X(30) VALUE "PY203 PAY-ALL PASS COMPLETE -".
012700     03  PY204   PIC X(39) VALUE "PY204 UNRECOGNISED CTL-RUN-MODE ONCARD".
012800     03  PY205   PIC X(33) VALUE "PY205 SINGLE-RECORD PAY-ID NOT ON FILE".
012900     03  PY206   PIC X(30) VALUE "PY206 SINGLE-RECORD GUARD SAID".
013000*
013100 LINKAGE                  SECTION.
013200*=================================================================
013300     COPY "wspyctl.cob".
013400*
013500 PROCEDURE DIVISION CHAINING PY-Run-Control.
013600*=================================================================
013700 AA000-Main                SECTION.
013800*--------------------------------------------------------------
013900     MOVE ZERO TO WS-Read-Count WS-Changed-Count
014000                  WS-Unchanged-Count.
014100     OPEN I-O PY-Payroll-File.
014200     IF PY-Pay-Status NOT = "00"
014300        DISPLAY PY201 PY-Pay-Status
014400        MOVE 16 TO RETURN-CODE
014500        GOBACK
014600     END-IF.
014700     IF Ctl-Approve-All
014800        PERFORM BB050-Bulk-Pass THRU BB050-Exit
014900        DISPLAY PY202 " " WS-Changed-Count " CHANGED"
015000     ELSE
015100        IF Ctl-Pay-All
015200           PERFORM BB050-Bulk-Pass THRU BB050-Exit
015300           DISPLAY PY203 " " WS-Changed-Count " CHANGED"
015400        ELSE
015500           IF Ctl-Mark-One-Paid OR Ctl-Approve-One OR Ctl-Delete-One
015600              PERFORM BB100-Single-Record-Pass THRU BB100-Exit
015700           ELSE
015800              DISPLAY PY204
015900              MOVE 16 TO RETURN-CODE
016000           END-IF
016100        END-IF
016200     END-IF.
016300     CLOSE PY-Payroll-File.
016400     GOBACK.
016500*
016600 AA000-Exit.
016700     EXIT SECTION.
016800*
016900 BB050-Bulk-Pass.
017000*--------------------------------------------------------------
017100*    ONE PASS OVER THE WHOLE FILE.  ONLY RECORDS FOR THE RUN
017200*    PERIOD ON THE CONTROL CARD ARE ELIGIBLE FOR CHANGE - ALL
017300*    OTHER PERIODS ARE READ AND REWRITTEN UNCHANGED.
017400*
017500     MOVE "N" TO WS-Pay-EOF-Switch.
017600     PERFORM BB060-Read-Payroll THRU BB060-Exit.
017700     PERFORM BB070-Process-One-Record THRU BB070-Exit
017800              UNTIL WS-Pay-EOF.
017900 BB050-Exit.
018000     EXIT.
018100*
018200 BB060-Read-Payroll.
018300     READ PY-Payroll-File INTO PY-Payroll-Record
018400          AT END
018500          MOVE "Y" TO WS-Pay-EOF-Switch
018600     END-READ.
018700 BB060-Exit.
018800     EXIT.
018900*
019000 BB070-Process-One-Record.
019100*--------------------------------------------------------------
019200     ADD 1 TO WS-Read-Count.
019300     MOVE "N" TO WS-Rec-Changed-Switch.
019400     IF Pay-Period-Key = Ctl-Run-Period-Key
019500        IF Ctl-Approve-All AND Pay-Is-Draft
019600           MOVE "APPROVED" TO Pay-Status
019700           MOVE "Y" TO WS-Rec-Changed-Switch
019800        END-IF
019900        IF Ctl-Pay-All AND Pay-Is-Approved
020000           MOVE "PAID"     TO Pay-Status
020100           MOVE "Y" TO WS-Rec-Changed-Switch
020200        END-IF
020300     END-IF.
020400     IF WS-Rec-Changed-Switch = "Y"
020500        ADD 1 TO WS-Changed-Count
020600     ELSE
020700        ADD 1 TO WS-Unchanged-Count
020800     END-IF.
020900     IF WS-Debug-Switch IS ON
021000        DISPLAY "PAY-ID " Pay-ID " STATUS NOW " Pay-Status
021100     END-IF.
021200     REWRITE FD-Payroll-Record FROM PY-Payroll-Record.
021300     PERFORM BB060-Read-Payroll THRU BB060-Exit.
021400 BB070-Exit.
021500     EXIT.
021600*
021700*    ----------------------------------------------------------
021800*    SINGLE-RECORD PASS - CTL-SINGLE-PAY-ID NAMES ONE PAYROLL
021900*    RECORD AND CTL-RUN-MODE SAYS WHAT TO DO TO IT.  THE WHOLE
022000*    FILE IS COPIED THROUGH TO PYPAYO.DAT RECORD FOR RECORD SO
022100*    A DELETE-ONE REQUEST CAN BE HONOURED ON SEQUENTIAL
022200*    ORGANISATION (THERE IS NO DELETE VERB FOR IT) - THE
022300*    MATCHING RECORD IS UPDATED OR DROPPED IN PLACE AS IT GOES
022400*    THROUGH, EVERY OTHER RECORD PASSES ACROSS UNCHANGED.
022500*    ----------------------------------------------------------
022600*
022700 BB100-Single-Record-Pass.
022800*--------------------------------------------------------------
022900     MOVE "N" TO WS-Found-Switch.
023000     OPEN OUTPUT PY-Payroll-Out-File.
023100     MOVE "N" TO WS-Pay-EOF-Switch.
023200     PERFORM BB060-Read-Payroll THRU BB060-Exit.
023300     PERFORM BB110-Copy-One-Record THRU BB110-Exit
023400              UNTIL WS-Pay-EOF.
023500     CLOSE PY-Payroll-Out-File.
023600     IF NOT WS-Record-Found
023700        DISPLAY PY205 " " Ctl-Single-Pay-ID
023800     ELSE
023900        IF Grd-Is-OK
024000           DISPLAY "PAY-ID " Ctl-Single-Pay-ID " - REQUEST OK"
024100        ELSE
024200           DISPLAY PY206 " " WS-Guard-Message
024300        END-IF
024400     END-IF.
024500 BB100-Exit.
024600     EXIT.
024700*
024800 BB110-Copy-One-Record.
024900*--------------------------------------------------------------
025000     ADD 1 TO WS-Read-Count.
025100     MOVE "Y" TO Grd-OK-Switch.
025200     MOVE SPACES TO Grd-Reason.
025300     IF Pay-ID = Ctl-Single-Pay-ID
025400        MOVE "Y" TO WS-Found-Switch
025500        PERFORM BB150-Apply-Single-Guard THRU BB150-Exit
025600     END-IF.
025700     IF Pay-ID = Ctl-Single-Pay-ID
025800        AND Ctl-Delete-One AND Grd-Is-OK
025900        ADD 1 TO WS-Changed-Count
026000     ELSE
026100        WRITE FD-Payroll-Out-Record FROM PY-Payroll-Record.
026200        IF Pay-ID = Ctl-Single-Pay-ID AND Grd-Is-OK
026300           ADD 1 TO WS-Changed-Count
026400        ELSE
026500           ADD 1 TO WS-Unchanged-Count
026600        END-IF
026700     END-IF.
026800     PERFORM BB060-Read-Payroll THRU BB060-Exit.
026900 BB110-Exit.
027000     EXIT.
027100*
027200 BB150-Apply-Single-Guard.
027300*--------------------------------------------------------------
027400     IF Ctl-Mark-One-Paid
027500        PERFORM BB200-Guard-Mark-Paid THRU BB200-Exit
027600     ELSE
027700        IF Ctl-Approve-One
027800           PERFORM BB400-Guard-Approve-One THRU BB400-Exit
027900        ELSE
028000           IF Ctl-Delete-One
028100              PERFORM BB300-Guard-Delete THRU BB300-Exit
028200           END-IF
028300        END-IF
028400     END-IF.
028500 BB150-Exit.
028600     EXIT.
028700*
028800 BB200-Guard-Mark-Paid.
028900*--------------------------------------------------------------
029000     IF NOT Pay-Is-Approved
029100        MOVE "N" TO Grd-OK-Switch
029200        MOVE "NOT APPROVED - CANNOT MARK PAID" TO Grd-Reason
029300     ELSE
029400        MOVE "PAID" TO Pay-Status
029500     END-IF.
029600 BB200-Exit.
029700     EXIT.
029800*
029900 BB300-Guard-Delete.
030000*--------------------------------------------------------------
030100     IF Pay-Is-Paid
030200        MOVE "N" TO Grd-OK-Switch
030300        MOVE "PAID RECORD - DELETE REFUSED" TO Grd-Reason
030400     END-IF.
030500 BB300-Exit.
030600     EXIT.
030700*
030800 BB400-Guard-Approve-One.
030900*--------------------------------------------------------------
031000*    ANY STATUS MAY BE SET TO APPROVED INDIVIDUALLY - NO GUARD
031100*    OTHER THAN THE RECORD EXISTING, WHICH BB110 HAS JUST PROVED.
031200*
031300     MOVE "APPROVED" TO Pay-Status.
031400 BB400-Exit.
031500     EXIT.
031600*
